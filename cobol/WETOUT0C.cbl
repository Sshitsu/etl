000100******************************************************************
000200* Copybook     :: WETOUT0C
000300* Benutzt von  :: WETPRC0M, WETCSV0M, WETDAT0M
000400* Kurzbeschreibung :: Satzbild des aufbereiteten Ausgabesatzes
000500*                     FINAL-RECORD -- ein Satz je Eingabe-
000600*                     Wetterbeobachtung, metrisch umgerechnet
000700*                     und mit 24h-/Tag-Aggregaten angereichert.
000800*
000900* Aenderungen:
001000*-------|----------|-----|---------------------------------------*
001100*A.00.00|2019-06-14| kl  | Neuerstellung
001200*A.00.01|2019-08-20| rh  | Tagfenster-Aggregate ergaenzt
001300*                     | (Ticket ETL-22, Sonnenauf-/-untergang)
001400*A.00.02|2021-01-05| kl  | 4 Nachkommastellen fuer alle Aggregate
001500*                     | vereinheitlicht (vorher gemischt 2/4)
001600******************************************************************
001700*
001800 01          WO-FINAL-RECORD.
001900     05      WO-LATITUDE                    PIC S9(03)V9(06).
002000     05      WO-LONGITUDE                   PIC S9(03)V9(06).
002100     05      WO-DATE                        PIC 9(08).
002200     05      WO-SUNRISE-ISO                 PIC S9(10).
002300     05      WO-SUNSET-ISO                  PIC S9(10).
002400     05      WO-DAYLIGHT-HOURS              PIC S9(03).
002500*        ---> 24-Stunden-Aggregate
002600     05      WO-24H-AGGREGATE.
002700         10  WO-AVG-TEMP-2M-24H             PIC S9(03)V9(04).
002800         10  WO-AVG-REL-HUM-2M-24H          PIC S9(03)V9(04).
002900         10  WO-AVG-DEWPOINT-2M-24H         PIC S9(03)V9(04).
003000         10  WO-AVG-APPAR-TEMP-24H          PIC S9(03)V9(04).
003100         10  WO-AVG-TEMP-80M-24H            PIC S9(03)V9(04).
003200         10  WO-AVG-TEMP-120M-24H           PIC S9(03)V9(04).
003300         10  WO-AVG-WIND-10M-24H            PIC S9(03)V9(04).
003400         10  WO-AVG-WIND-80M-24H            PIC S9(03)V9(04).
003500         10  WO-AVG-VISIBILITY-24H          PIC S9(05)V9(04).
003600         10  WO-TOT-RAIN-24H                PIC S9(05)V9(04).
003700         10  WO-TOT-SHOWERS-24H             PIC S9(05)V9(04).
003800         10  WO-TOT-SNOWFALL-24H            PIC S9(05)V9(04).
003900*        ---> Tagfenster-Aggregate (Sonnenauf- bis -untergang)
004000     05      WO-TAG-AGGREGATE.
004100         10  WO-AVG-TEMP-2M-TAG             PIC S9(03)V9(04).
004200         10  WO-AVG-REL-HUM-2M-TAG          PIC S9(03)V9(04).
004300         10  WO-AVG-DEWPOINT-2M-TAG         PIC S9(03)V9(04).
004400         10  WO-AVG-APPAR-TEMP-TAG          PIC S9(03)V9(04).
004500         10  WO-AVG-TEMP-80M-TAG            PIC S9(03)V9(04).
004600         10  WO-AVG-TEMP-120M-TAG           PIC S9(03)V9(04).
004700         10  WO-AVG-WIND-10M-TAG            PIC S9(03)V9(04).
004800         10  WO-AVG-WIND-80M-TAG            PIC S9(03)V9(04).
004900         10  WO-AVG-VISIBILITY-TAG          PIC S9(05)V9(04).
005000         10  WO-TOT-RAIN-TAG                PIC S9(05)V9(04).
005100         10  WO-TOT-SHOWERS-TAG             PIC S9(05)V9(04).
005200         10  WO-TOT-SNOWFALL-TAG            PIC S9(05)V9(04).
005300*        ---> Punktwerte (Stunde 0), nur Einheiten umgerechnet
005400     05      WO-PUNKTWERTE.
005500         10  WO-WIND-10M-MPS                PIC S9(03)V9(04).
005600         10  WO-WIND-80M-MPS                PIC S9(03)V9(04).
005700         10  WO-TEMP-2M-CELSIUS             PIC S9(03)V9(04).
005800         10  WO-APPAR-TEMP-CELSIUS          PIC S9(03)V9(04).
005900         10  WO-TEMP-80M-CELSIUS            PIC S9(03)V9(04).
006000         10  WO-TEMP-120M-CELSIUS           PIC S9(03)V9(04).
006100         10  WO-SOIL-TEMP-0CM-CELSIUS       PIC S9(03)V9(04).
006200         10  WO-SOIL-TEMP-6CM-CELSIUS       PIC S9(03)V9(04).
006300         10  WO-RAIN-MM                     PIC S9(03)V9(04).
006400         10  WO-SHOWERS-MM                  PIC S9(03)V9(04).
006500         10  WO-SNOWFALL-MM                 PIC S9(03)V9(04).
006600     05      WO-FETCHED-AT                  PIC 9(14).
006700     05      FILLER                         PIC X(10).
006800******************************************************************
006900* Alternative numerische Sicht auf Datum/Zeit des Ausgabesatzes,
007000* fuer die Schluesselbildung (Dedup) in WETDAT0M -- legt Datum
007100* und Koordinaten als Ziffern-/Vorzeichenfelder ohne Dezimalpunkt-
007200* Umformatierung frei, wie sie WO-DATE/WO-LATITUDE/WO-LONGITUDE
007300* bereits liefern, in der tatsaechlichen physischen Feldfolge von
007350* WO-FINAL-RECORD (LATITUDE/LONGITUDE/DATE) -- WK-SEEN-REC in
007370* WETKEY0C ist in derselben Reihenfolge angelegt, damit die
007380* Schluesselfelder als zusammenhaengender 26-Byte-Block adressier-
007390* und vergleichbar sind.
007400******************************************************************
007500 01          WO-SCHLUESSELSICHT REDEFINES WO-FINAL-RECORD.
007550     05      WOS-SCHLUESSEL-FELDER.
007600         10  WOS-LATITUDE               PIC S9(03)V9(06).
007650         10  WOS-LONGITUDE              PIC S9(03)V9(06).
007680         10  WOS-DATE                   PIC 9(08).
007900     05      FILLER                         PIC X(308).
007950******************************************************************
007960* Alphanumerische Sicht auf denselben 26-Byte-Schluesselblock, fuer
007970* den Volltextvergleich gegen WK-SEEN-A-EINTRAG in WETDAT0M
007980* (STRING-Vergleich ist auf diesem System schneller als drei
007990* Einzelvergleiche)
007995******************************************************************
008000 01          WOS-SCHLUESSEL-ALPHA REDEFINES WO-FINAL-RECORD.
008010     05      WOS-A-SCHLUESSEL               PIC X(26).
008020     05      FILLER                         PIC X(308).
008030******************************************************************

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =WSYS022
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900?SQL
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.       WETDAT0M.
001300 AUTHOR.           H BRANDL.
001400 INSTALLATION.     WETTERDIENST BATCHZENTRUM.
001500 DATE-WRITTEN.     1994-08-29.
001600 DATE-COMPILED.
001700 SECURITY.         NICHT KLASSIFIZIERT.
001800*
001900*****************************************************************
002000* Letzte Aenderung :: 2021-11-30
002100* Letzte Version   :: A.00.04
002200* Kurzbeschreibung :: DataBaseItemWriter -- schreibt die
002300*                     Detailtabelle des Hauptlaufs (WETDRV0E)
002400*                     per EXEC SQL INSERT in die Tabelle
002500*                     =FINAL_RECORDS, mit Dublikatenpruefung
002600*                     gegen die Schluesseldatei SEENF (ersetzt die
002700*                     wahrscheinlichkeitsbasierte Dublikaten-
002750*                     erkennung der fachlichen Vorgabe durch eine
002760*                     deterministische Schluesselliste).
002800*
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1994-08-29| hb  | Neuerstellung (Ticket ETL-19)
003500*A.00.01|1998-12-04| hb  | Jahr-2000: WK-SEEN-DATE ist bereits
003600*       |          |     | 9(08) JJJJMMTT, keine Aenderung noetig
003700*       |          |     | (Y2K-Taskforce)
003800*A.00.02|2020-02-09| rh  | Schluesseltabelle auf 5000 Eintraege
003900*       |          |     | erhoeht (Ticket ETL-31)
004000*A.00.03|2021-01-05| kl  | INSERT um vier Nachkommastellen
004100*       |          |     | durchgaengig ergaenzt
004200*A.00.04|2021-11-30| kl  | SEENF wird nur bei mindestens einem
004300*       |          |     | neuen Schluessel neu geschrieben
004400*       |          |     | (Ticket ETL-40)
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Wird von WETDRV0E am Laufende mit der kompletten Detailtabelle
005100* gerufen.
005200*
005300*   Vorlauf      -- Schluesseltabelle aus SEENF laden
005400*   Verarbeitung -- je FINAL-RECORD: Schluessel (Datum/Latitude/
005500*                   Longitude) gegen Schluesseltabelle pruefen,
005600*                   bei Neuheit EXEC SQL INSERT und Schluessel
005700*                   in die Tabelle aufnehmen
005800*   Nachlauf     -- Transaktion committen, SEENF bei Bedarf neu
005900*                   schreiben
006000*
006100*****************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT  SEENF        ASSIGN TO "SEENF"
007300                          ORGANIZATION IS SEQUENTIAL
007400                          FILE STATUS  IS FILE-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*--------------------------------------------------------------------*
007900* Schluesseldatei SEENF -- am Vorlauf gelesen, am Nachlauf bei
008000* Bedarf neu geschrieben
008100*--------------------------------------------------------------------*
008200 FD  SEENF
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01          WD-SEEN-FD-REC         PIC X(35).
008600 01          WD-SEEN-FD-ANZEIGE REDEFINES WD-SEEN-FD-REC.
008700     05      WD-SEEN-FD-DATE        PIC 9(08).
008800     05      WD-SEEN-FD-LATITUDE    PIC S9(03)V9(06).
008900     05      WD-SEEN-FD-LONGITUDE   PIC S9(03)V9(06).
009000     05      FILLER                 PIC X(09).
009100*
009200 WORKING-STORAGE SECTION.
009300*--------------------------------------------------------------------*
009400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009500*--------------------------------------------------------------------*
009600 01          COMP-FELDER.
009700     05      C4-ANZ               PIC S9(04) COMP.
009800     05      C9-ANZ               PIC S9(09) COMP VALUE ZERO.
009900     05      FILLER               PIC X(02).
009950 01          COMP-FELDER-ANZEIGE REDEFINES COMP-FELDER.
009960     05      CA-ANZ-ANZEIGE       PIC X(02).
009970     05      CA-GESAMT-ANZEIGE    PIC X(04).
009980     05      FILLER               PIC X(02).
010000*
010100*--------------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*--------------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL              PIC X(08) VALUE "WETDAT0M".
010600*
010700*--------------------------------------------------------------------*
010800* Konditionale Felder
010900*--------------------------------------------------------------------*
011000 01          SCHALTER.
011100     05      FILE-STATUS          PIC X(02).
011200         88  FILE-OK                           VALUE "00".
011300         88  FILE-NOK                          VALUE "01" THRU "99".
011400     05      REC-STAT REDEFINES   FILE-STATUS.
011500         10  FILE-STATUS1         PIC X.
011600             88 FILE-EOF                       VALUE "1".
011700         10                       PIC X.
011800     05      PRG-STATUS           PIC 9       VALUE ZERO.
011900         88  PRG-OK                           VALUE ZERO.
012000         88  PRG-ABBRUCH                      VALUE 1.
012100     05      WF-GEFUNDEN-SW       PIC X       VALUE "N".
012200         88  WF-GEFUNDEN                      VALUE "J".
012300     05      WF-NEUE-SCHLUESSEL-SW PIC X      VALUE "N".
012400         88  WF-NEUE-SCHLUESSEL               VALUE "J".
012500     05      FILLER               PIC X(02).
012600*
012700*--------------------------------------------------------------------*
012800* Host-Variablen fuer den Insert -- eigene Gruppe mit den
012900* gleichen Elementarnamen wie WO-FINAL-RECORD, damit MOVE
013000* CORRESPONDING uebernehmen kann
013100*--------------------------------------------------------------------*
013200 EXEC SQL
013300     INCLUDE SQLCA
013400 END-EXEC
013500*
013600 EXEC SQL
013700     BEGIN DECLARE SECTION
013800 END-EXEC
013900*
014000 01          H-FINAL-RECORD.
014100     05      WO-LATITUDE                    PIC S9(03)V9(06).
014200     05      WO-LONGITUDE                   PIC S9(03)V9(06).
014300     05      WO-DATE                        PIC 9(08).
014400     05      WO-SUNRISE-ISO                 PIC S9(10).
014500     05      WO-SUNSET-ISO                  PIC S9(10).
014600     05      WO-DAYLIGHT-HOURS              PIC S9(03).
014700     05      WO-AVG-TEMP-2M-24H             PIC S9(03)V9(04).
014800     05      WO-AVG-REL-HUM-2M-24H          PIC S9(03)V9(04).
014900     05      WO-AVG-DEWPOINT-2M-24H         PIC S9(03)V9(04).
015000     05      WO-AVG-APPAR-TEMP-24H          PIC S9(03)V9(04).
015100     05      WO-AVG-TEMP-80M-24H            PIC S9(03)V9(04).
015200     05      WO-AVG-TEMP-120M-24H           PIC S9(03)V9(04).
015300     05      WO-AVG-WIND-10M-24H            PIC S9(03)V9(04).
015400     05      WO-AVG-WIND-80M-24H            PIC S9(03)V9(04).
015500     05      WO-AVG-VISIBILITY-24H          PIC S9(05)V9(04).
015600     05      WO-TOT-RAIN-24H                PIC S9(05)V9(04).
015700     05      WO-TOT-SHOWERS-24H             PIC S9(05)V9(04).
015800     05      WO-TOT-SNOWFALL-24H            PIC S9(05)V9(04).
015900     05      WO-AVG-TEMP-2M-TAG             PIC S9(03)V9(04).
016000     05      WO-AVG-REL-HUM-2M-TAG          PIC S9(03)V9(04).
016100     05      WO-AVG-DEWPOINT-2M-TAG         PIC S9(03)V9(04).
016200     05      WO-AVG-APPAR-TEMP-TAG          PIC S9(03)V9(04).
016300     05      WO-AVG-TEMP-80M-TAG            PIC S9(03)V9(04).
016400     05      WO-AVG-TEMP-120M-TAG           PIC S9(03)V9(04).
016500     05      WO-AVG-WIND-10M-TAG            PIC S9(03)V9(04).
016600     05      WO-AVG-WIND-80M-TAG            PIC S9(03)V9(04).
016700     05      WO-AVG-VISIBILITY-TAG          PIC S9(05)V9(04).
016800     05      WO-TOT-RAIN-TAG                PIC S9(05)V9(04).
016900     05      WO-TOT-SHOWERS-TAG             PIC S9(05)V9(04).
017000     05      WO-TOT-SNOWFALL-TAG            PIC S9(05)V9(04).
017100     05      WO-WIND-10M-MPS                PIC S9(03)V9(04).
017200     05      WO-WIND-80M-MPS                PIC S9(03)V9(04).
017300     05      WO-TEMP-2M-CELSIUS             PIC S9(03)V9(04).
017400     05      WO-APPAR-TEMP-CELSIUS          PIC S9(03)V9(04).
017500     05      WO-TEMP-80M-CELSIUS            PIC S9(03)V9(04).
017600     05      WO-TEMP-120M-CELSIUS           PIC S9(03)V9(04).
017700     05      WO-SOIL-TEMP-0CM-CELSIUS       PIC S9(03)V9(04).
017800     05      WO-SOIL-TEMP-6CM-CELSIUS       PIC S9(03)V9(04).
017900     05      WO-RAIN-MM                     PIC S9(03)V9(04).
018000     05      WO-SHOWERS-MM                  PIC S9(03)V9(04).
018100     05      WO-SNOWFALL-MM                 PIC S9(03)V9(04).
018200     05      WO-FETCHED-AT                  PIC 9(14).
018300 01          H-SEEN-DATE                    PIC 9(08).
018400 01          H-SEEN-LATITUDE                PIC S9(03)V9(06).
018500 01          H-SEEN-LONGITUDE               PIC S9(03)V9(06).
018600*
018700 EXEC SQL
018800     END DECLARE SECTION
018900 END-EXEC
019000*
019100     COPY    WETOUT0C.
019200     COPY    WETKEY0C.
019300     COPY    WSYS022C OF "=MSGLIB".
019400*
019500 LINKAGE SECTION.
019600*--------------------------------------------------------------------*
019700* Uebergabe aus Anrufer (WETDRV0E), identisch aufgebaut
019800*--------------------------------------------------------------------*
019900 01          WD-DETAIL-TABELLE.
020000     05      WD-DETAIL-ANZAHL     PIC S9(04) COMP.
020100     05      WD-DETAIL-EINTRAG    PIC X(334)
020200                 OCCURS 2000 TIMES
020300                 INDEXED BY WD-DETAIL-NDX.
020400*
020500 PROCEDURE DIVISION USING WD-DETAIL-TABELLE.
020600******************************************************************
020700* Die folgenden WHENEVER-Anweisungen legen Fehlerbehandlungen fest
020800******************************************************************
020900 A000-WHENEVER SECTION.
021000 A000-00.
021100     EXEC SQL
021200         WHENEVER SQLERROR    PERFORM Z001-SQLERROR
021300     END-EXEC
021400     .
021500 A000-99.
021600     EXIT.
021700******************************************************************
021800* Steuerungs-Section
021900******************************************************************
022000 A100-STEUERUNG SECTION.
022100 A100-00.
022200     PERFORM B000-VORLAUF THRU B000-99
022210
022300     IF  PRG-ABBRUCH
022400         CONTINUE
022500     ELSE
022600         PERFORM U100-BEGIN THRU U100-99
022700         PERFORM B100-VERARBEITUNG THRU B100-99
022800                 VARYING WD-DETAIL-NDX FROM 1 BY 1
022900                 UNTIL   WD-DETAIL-NDX > WD-DETAIL-ANZAHL
023000         PERFORM U110-COMMIT THRU U110-99
023100     END-IF
023110
023200     PERFORM B090-ENDE THRU B090-99
023300     EXIT PROGRAM
023400     .
023500 A100-99.
023600     EXIT.
023700******************************************************************
023800* Vorlauf: Schluesseltabelle aus SEENF laden
023900******************************************************************
024000 B000-VORLAUF SECTION.
024100 B000-00.
024200     INITIALIZE WK-SEEN-TABELLE
024210
024300     OPEN INPUT SEENF
024400     IF  FILE-NOK
024500         DISPLAY K-MODUL " OPEN SEENF FEHLER " FILE-STATUS
024600         DISPLAY K-MODUL " -- Start mit leerer Schluesseltabelle"
024700         EXIT SECTION
024800     END-IF
024810
024900     PERFORM C010-SEEN-SATZ-LESEN THRU C010-99
025000     PERFORM C020-SEEN-SATZ-UEBERNEHMEN THRU C020-99
025100             UNTIL FILE-EOF
025110
025200     CLOSE SEENF
025300     .
025400 B000-99.
025500     EXIT.
025600******************************************************************
025700* Verarbeitung: je Tabelleneintrag Dublikatenpruefung und ggf.
025800* INSERT
025900******************************************************************
026000 B100-VERARBEITUNG SECTION.
026100 B100-00.
026200     MOVE WD-DETAIL-EINTRAG(WD-DETAIL-NDX) TO WO-FINAL-RECORD
026210
026300     PERFORM C100-SCHLUESSEL-PRUEFEN THRU C100-99
026310
026400     IF  WF-GEFUNDEN
026500         CONTINUE
026600     ELSE
026700         PERFORM C200-SATZ-EINFUEGEN THRU C200-99
026800         IF  PRG-OK
026900             PERFORM C300-SCHLUESSEL-EINTRAGEN THRU C300-99
027000         END-IF
027100     END-IF
027200     .
027300 B100-99.
027400     EXIT.
027500******************************************************************
027600* Ende: Transaktion ist bereits committed (A100), SEENF bei
027700* Bedarf neu schreiben
027800******************************************************************
027900 B090-ENDE SECTION.
028000 B090-00.
028100     IF  WF-NEUE-SCHLUESSEL
028200         PERFORM C400-SEENF-SCHREIBEN THRU C400-99
028300     END-IF
028400     .
028500 B090-99.
028600     EXIT.
028700******************************************************************
028800* Einen Satz aus SEENF lesen
028900******************************************************************
029000 C010-SEEN-SATZ-LESEN SECTION.
029100 C010-00.
029200     READ SEENF
029300     IF  FILE-STATUS1 = "1"
029400         CONTINUE
029500     ELSE
029600         IF  FILE-NOK
029700             DISPLAY K-MODUL " READ SEENF FEHLER " FILE-STATUS
029800             SET FILE-EOF TO TRUE
029900         END-IF
030000     END-IF
030100     .
030200 C010-99.
030300     EXIT.
030400******************************************************************
030500* Den gelesenen SEENF-Satz in die Working-Storage-Tabelle
030600* uebernehmen und den naechsten Satz lesen
030700******************************************************************
030800 C020-SEEN-SATZ-UEBERNEHMEN SECTION.
030900 C020-00.
031000     IF  WK-SEEN-ANZAHL >= 5000
031100         DISPLAY K-MODUL " SCHLUESSELTABELLE VOLL"
031200         SET FILE-EOF TO TRUE
031300         EXIT SECTION
031400     END-IF
031410
031500     ADD 1 TO WK-SEEN-ANZAHL
031600     SET WK-SEEN-NDX TO WK-SEEN-ANZAHL
031700     MOVE WD-SEEN-FD-DATE      TO WK-SEEN-T-DATE(WK-SEEN-NDX)
031800     MOVE WD-SEEN-FD-LATITUDE  TO WK-SEEN-T-LATITUDE(WK-SEEN-NDX)
031900     MOVE WD-SEEN-FD-LONGITUDE TO WK-SEEN-T-LONGITUDE(WK-SEEN-NDX)
031910
032000     PERFORM C010-SEEN-SATZ-LESEN THRU C010-99
032100     .
032200 C020-99.
032300     EXIT.
032400******************************************************************
032500* Schluessel des aktuellen FINAL-RECORD gegen die Tabelle
032600* pruefen (lineare Suche, Tabellengroesse ist pro Lauf klein)
032700******************************************************************
032800 C100-SCHLUESSEL-PRUEFEN SECTION.
032900 C100-00.
033000     MOVE "N" TO WF-GEFUNDEN-SW
033010
033100     IF  WK-SEEN-ANZAHL = ZERO
033200         EXIT SECTION
033300     END-IF
033310
033400     PERFORM C110-SCHLUESSEL-VERGLEICHEN THRU C110-99
033500             VARYING WK-SEEN-NDX FROM 1 BY 1
033600             UNTIL   WK-SEEN-NDX > WK-SEEN-ANZAHL
033700             OR      WF-GEFUNDEN
033800     .
033900 C100-99.
034000     EXIT.
034100******************************************************************
034200* Einen Tabelleneintrag mit dem aktuellen Schluessel vergleichen --
034250* Volltextvergleich ueber WK-SEEN-A-EINTRAG (siehe WETKEY0C), statt
034270* drei Einzelvergleiche ueber die numerischen Schluesselfelder
034300******************************************************************
034400 C110-SCHLUESSEL-VERGLEICHEN SECTION.
034500 C110-00.
034600     IF  WOS-A-SCHLUESSEL = WK-SEEN-A-EINTRAG(WK-SEEN-NDX)
034900         SET WF-GEFUNDEN TO TRUE
035000     END-IF
035100     .
035200 C110-99.
035300     EXIT.
035400******************************************************************
035500* FINAL-RECORD per EXEC SQL INSERT ablegen
035600******************************************************************
035700 C200-SATZ-EINFUEGEN SECTION.
035800 C200-00.
035900     MOVE ZERO TO PRG-STATUS
036000     MOVE CORRESPONDING WO-FINAL-RECORD TO H-FINAL-RECORD
036010
036100     EXEC SQL
036200         INSERT
036300           INTO  =FINAL_RECORDS
036400                 ( LATITUDE, LONGITUDE, RDATE
036500                 , SUNRISE_ISO, SUNSET_ISO, DAYLIGHT_HOURS
036600                 , AVG_TEMP_2M_24H, AVG_REL_HUM_2M_24H
036700                 , AVG_DEWPOINT_2M_24H, AVG_APPAR_TEMP_24H
036800                 , AVG_TEMP_80M_24H, AVG_TEMP_120M_24H
036900                 , AVG_WIND_10M_24H, AVG_WIND_80M_24H
037000                 , AVG_VISIBILITY_24H, TOT_RAIN_24H
037100                 , TOT_SHOWERS_24H, TOT_SNOWFALL_24H
037200                 , AVG_TEMP_2M_TAG, AVG_REL_HUM_2M_TAG
037300                 , AVG_DEWPOINT_2M_TAG, AVG_APPAR_TEMP_TAG
037400                 , AVG_TEMP_80M_TAG, AVG_TEMP_120M_TAG
037500                 , AVG_WIND_10M_TAG, AVG_WIND_80M_TAG
037600                 , AVG_VISIBILITY_TAG, TOT_RAIN_TAG
037700                 , TOT_SHOWERS_TAG, TOT_SNOWFALL_TAG
037800                 , WIND_10M_MPS, WIND_80M_MPS
037900                 , TEMP_2M_CELSIUS, APPAR_TEMP_CELSIUS
038000                 , TEMP_80M_CELSIUS, TEMP_120M_CELSIUS
038100                 , SOIL_TEMP_0CM_CELSIUS, SOIL_TEMP_6CM_CELSIUS
038200                 , RAIN_MM, SHOWERS_MM, SNOWFALL_MM
038300                 , FETCHED_AT
038400                 )
038500         VALUES  (
038600                  :WO-LATITUDE, :WO-LONGITUDE, :WO-DATE
038700                 ,:WO-SUNRISE-ISO, :WO-SUNSET-ISO
038800                 ,:WO-DAYLIGHT-HOURS
038900                 ,:WO-AVG-TEMP-2M-24H, :WO-AVG-REL-HUM-2M-24H
039000                 ,:WO-AVG-DEWPOINT-2M-24H, :WO-AVG-APPAR-TEMP-24H
039100                 ,:WO-AVG-TEMP-80M-24H, :WO-AVG-TEMP-120M-24H
039200                 ,:WO-AVG-WIND-10M-24H, :WO-AVG-WIND-80M-24H
039300                 ,:WO-AVG-VISIBILITY-24H, :WO-TOT-RAIN-24H
039400                 ,:WO-TOT-SHOWERS-24H, :WO-TOT-SNOWFALL-24H
039500                 ,:WO-AVG-TEMP-2M-TAG, :WO-AVG-REL-HUM-2M-TAG
039600                 ,:WO-AVG-DEWPOINT-2M-TAG, :WO-AVG-APPAR-TEMP-TAG
039700                 ,:WO-AVG-TEMP-80M-TAG, :WO-AVG-TEMP-120M-TAG
039800                 ,:WO-AVG-WIND-10M-TAG, :WO-AVG-WIND-80M-TAG
039900                 ,:WO-AVG-VISIBILITY-TAG, :WO-TOT-RAIN-TAG
040000                 ,:WO-TOT-SHOWERS-TAG, :WO-TOT-SNOWFALL-TAG
040100                 ,:WO-WIND-10M-MPS, :WO-WIND-80M-MPS
040200                 ,:WO-TEMP-2M-CELSIUS, :WO-APPAR-TEMP-CELSIUS
040300                 ,:WO-TEMP-80M-CELSIUS, :WO-TEMP-120M-CELSIUS
040400                 ,:WO-SOIL-TEMP-0CM-CELSIUS
040500                 ,:WO-SOIL-TEMP-6CM-CELSIUS
040600                 ,:WO-RAIN-MM, :WO-SHOWERS-MM, :WO-SNOWFALL-MM
040700                 ,:WO-FETCHED-AT
040800                 )
040900     END-EXEC
040910
041000     EVALUATE SQLCODE OF SQLCA
041100         WHEN ZERO   SET PRG-OK  TO TRUE
041200         WHEN OTHER  SET PRG-ABBRUCH TO TRUE
041300     END-EVALUATE
041400     .
041500 C200-99.
041600     EXIT.
041700******************************************************************
041800* Neuen Schluessel in die Working-Storage-Tabelle aufnehmen
041900******************************************************************
042000 C300-SCHLUESSEL-EINTRAGEN SECTION.
042100 C300-00.
042200     IF  WK-SEEN-ANZAHL >= 5000
042300         DISPLAY K-MODUL " SCHLUESSELTABELLE VOLL, "
042400                 "SCHLUESSEL NICHT GESICHERT"
042500         EXIT SECTION
042600     END-IF
042610
042700     ADD 1 TO WK-SEEN-ANZAHL
042800     SET WK-SEEN-NDX TO WK-SEEN-ANZAHL
042900     MOVE WOS-DATE      TO WK-SEEN-T-DATE(WK-SEEN-NDX)
043000     MOVE WOS-LATITUDE  TO WK-SEEN-T-LATITUDE(WK-SEEN-NDX)
043100     MOVE WOS-LONGITUDE TO WK-SEEN-T-LONGITUDE(WK-SEEN-NDX)
043200     SET WF-NEUE-SCHLUESSEL TO TRUE
043300     .
043400 C300-99.
043500     EXIT.
043600******************************************************************
043700* SEENF aus der (erweiterten) Working-Storage-Tabelle neu
043800* schreiben
043900******************************************************************
044000 C400-SEENF-SCHREIBEN SECTION.
044100 C400-00.
044200     OPEN OUTPUT SEENF
044300     IF  FILE-NOK
044400         DISPLAY K-MODUL " OPEN SEENF (OUTPUT) FEHLER " FILE-STATUS
044500         EXIT SECTION
044600     END-IF
044610
044700     PERFORM C410-SEEN-SATZ-SCHREIBEN THRU C410-99
044800             VARYING WK-SEEN-NDX FROM 1 BY 1
044900             UNTIL   WK-SEEN-NDX > WK-SEEN-ANZAHL
044910
045000     CLOSE SEENF
045100     .
045200 C400-99.
045300     EXIT.
045400******************************************************************
045500* Einen Schluesseltabelleneintrag als SEENF-Satz schreiben
045600******************************************************************
045700 C410-SEEN-SATZ-SCHREIBEN SECTION.
045800 C410-00.
045900     MOVE SPACES               TO WD-SEEN-FD-REC
046000     MOVE WK-SEEN-T-DATE(WK-SEEN-NDX)      TO WD-SEEN-FD-DATE
046100     MOVE WK-SEEN-T-LATITUDE(WK-SEEN-NDX)  TO WD-SEEN-FD-LATITUDE
046200     MOVE WK-SEEN-T-LONGITUDE(WK-SEEN-NDX) TO WD-SEEN-FD-LONGITUDE
046300     WRITE WD-SEEN-FD-REC
046400     .
046500 C410-99.
046600     EXIT.
046700******************************************************************
046800* Transaktionsbegrenzungen
046900******************************************************************
047000 U100-BEGIN SECTION.
047100 U100-00.
047200     EXEC SQL
047300         BEGIN WORK
047400     END-EXEC
047500     .
047600 U100-99.
047700     EXIT.
047800*
047900 U110-COMMIT SECTION.
048000 U110-00.
048100     EXEC SQL
048200         COMMIT WORK
048300     END-EXEC
048400     .
048500 U110-99.
048600     EXIT.
048700*
048800 U120-ROLLBACK SECTION.
048900 U120-00.
049000     EXEC SQL
049100         ROLLBACK WORK
049200     END-EXEC
049300     .
049400 U120-99.
049500     EXIT.
049600******************************************************************
049700* SQL-Fehlerbehandlung
049800******************************************************************
049900 Z001-SQLERROR SECTION.
050000 Z001-00.
050100     MOVE 1       TO ERR-STAT   OF GEN-ERROR
050200     MOVE ZERO    TO MDNR       OF GEN-ERROR
050300     MOVE ZERO    TO TSNR       OF GEN-ERROR
050400     MOVE K-MODUL TO MODUL-NAME OF GEN-ERROR
050500     MOVE "SE"    TO ERROR-KZ   OF GEN-ERROR
050510
050600     PERFORM Z999-ERRLOG THRU Z999-99
050700     SET PRG-ABBRUCH TO TRUE
050800     .
050900 Z001-99.
051000     EXIT.
051100******************************************************************
051200* Fehler in Tabelle ERRLOG schreiben
051300******************************************************************
051400 Z999-ERRLOG SECTION.
051500 Z999-00.
051600     CALL "WSYS022" USING GEN-ERROR
051700                          SQLCA
051800     INITIALIZE GEN-ERROR
051900     .
052000 Z999-99.
052100     EXIT.
052200******************************************************************
052300* ENDE Source-Programm
052400******************************************************************

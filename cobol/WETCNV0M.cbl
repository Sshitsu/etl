000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.       WETCNV0M.
001100 AUTHOR.           R HOLZER.
001200 INSTALLATION.     WETTERDIENST BATCHZENTRUM.
001300 DATE-WRITTEN.     1987-09-14.
001400 DATE-COMPILED.
001500 SECURITY.         NICHT KLASSIFIZIERT.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2021-11-30
001900* Letzte Version   :: A.00.04
002000* Kurzbeschreibung :: Einheiten-Umrechnung (UnitConverter) fuer
002100*                     den Wetterdaten-ETL-Lauf -- reine Mathe-
002200*                     Routinen ohne Dateizugriff, von WETPRC0M
002300*                     per CALL angesprochen.
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1987-09-14| rh  | Neuerstellung
003100*       |          |     | (Fahrenheit/Celsius, Zoll/mm)
003200*A.00.01|1989-02-20| kl  | Knoten -> m/s ergaenzt
003300*       |          |     | (Auftrag WIND-4)
003400*A.00.02|1991-06-03| rh  | Fuss -> Meter ergaenzt (Sichtweite)
003500*A.00.03|1998-11-17| hb  | Jahr-2000-Pruefung: keine Datumsfelder
003600*       |          |     | in diesem Modul, Pruefung o.B.
003700*A.00.04|2021-11-30| kl  | LINK-RC wird jetzt bei unbekanntem
003800*       |          |     | LINK-CMD auf 9999 gesetzt statt auf
003900*       |          |     | 1 (Ticket ETL-40, Anrufer wertete
004000*       |          |     | 1 bisher als OK)
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Stellt die vier Umrechnungsformeln der fachlichen Spezifikation
004700* als ein CALL-Modul bereit:
004800*
004900*   LINK-CMD = "FC"  Fahrenheit  -> Celsius      C = (F-32) * 5/9
005000*   LINK-CMD = "IM"  Zoll        -> Millimeter    mm = in * 25.4
005100*   LINK-CMD = "KM"  Knoten      -> Meter/Sekunde mps = kn * 0.514444
005200*   LINK-CMD = "FM"  Fuss        -> Meter          m = ft * 0.3048
005300*
005400* Es wird nur gerechnet, nicht gerundet -- das Runden auf die
005500* vier Nachkommastellen des Ausgabesatzes erfolgt beim Anrufer
005600* (WETPRC0M) auf dem jeweiligen Ausgabefeld.
005700*
005800*****************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 WORKING-STORAGE SECTION.
007400*--------------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*--------------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-ANZ              PIC S9(04) COMP.
007900     05      C4-COUNT            PIC S9(04) COMP.
008000*
008100*--------------------------------------------------------------------*
008200* Felder mit konstantem Inhalt: Praefix K
008300*--------------------------------------------------------------------*
008400 01          KONSTANTE-FELDER.
008500     05      K-MODUL             PIC X(08) VALUE "WETCNV0M".
008600     05      K-FAKTOR-IN-MM      PIC S9(03)V9(04) VALUE 25.4.
008700     05      K-FAKTOR-KN-MPS     PIC S9(03)V9(06) VALUE 0.514444.
008800     05      K-FAKTOR-FT-M       PIC S9(03)V9(04) VALUE 0.3048.
008900     05      K-FAHRENHEIT-OFFSET PIC S9(03)        VALUE 32.
009000     05      K-FAHRENHEIT-ZAEHLER PIC S9(03)        VALUE 5.
009100     05      K-FAHRENHEIT-NENNER PIC S9(03)        VALUE 9.
009150 01          KONSTANTE-FELDER-ANZEIGE REDEFINES KONSTANTE-FELDER.
009160     05      FILLER              PIC X(08).
009170     05      K-A-FAKTOREN        PIC X(13).
009180     05      FILLER              PIC X(19).
009200*
009300*--------------------------------------------------------------------*
009400* Rechenfelder, Praefix R -- hoehere Genauigkeit als das
009500* Ausgabefeld des Anrufers, damit bei Summen ueber 24 Stunden
009600* keine vorzeitige Rundung stattfindet
009700*--------------------------------------------------------------------*
009800 01          RECHEN-FELDER.
010000     05      R-ZWISCHENWERT      PIC S9(07)V9(06).
010050     05      R-ZW-ANZEIGE REDEFINES R-ZWISCHENWERT.
010060         10  R-ZW-GANZZAHL       PIC S9(07).
010070         10  R-ZW-NACHKOMMA      PIC 9(06).
010100     05      FILLER              PIC X(04).
010200*--------------------------------------------------------------------*
010300* Konditionale Felder
010400*--------------------------------------------------------------------*
010500 01          SCHALTER.
010600     05      PRG-STATUS          PIC 9       VALUE ZERO.
010700         88  PRG-OK                          VALUE ZERO.
010800         88  PRG-NOK                         VALUE 1 THRU 9.
010900     05      FILLER              PIC X(03).
011000*
011100 LINKAGE SECTION.
011200*-->    Uebergabe aus Anrufer (WETPRC0M)
011300 01     LINK-REC.
011400    05  LINK-HDR.
011500     10 LINK-CMD                PIC X(02).
011600*       "FC" = Fahrenheit  -> Celsius
011700*       "IM" = Zoll        -> Millimeter
011800*       "KM" = Knoten      -> Meter/Sekunde
011900*       "FM" = Fuss        -> Meter
012000     10 LINK-RC                 PIC S9(04) COMP.
012100*       0    = OK
012200*       9999 = unbekanntes LINK-CMD
012300    05  LINK-DATA.
012400     10 LINK-WERT-IN            PIC S9(07)V9(04).
012500     10 LINK-WERT-OUT           PIC S9(07)V9(04).
012550 01     LINK-DATA-ANZEIGE REDEFINES LINK-REC.
012560     05  FILLER                 PIC X(06).
012570     05  LINK-A-WERT-IN         PIC S9(07)V9(04).
012580     05  LINK-A-WERT-OUT        PIC S9(07)V9(04).
012600*
012700 PROCEDURE DIVISION USING LINK-REC.
012800******************************************************************
012900* Steuerungs-Section
013000******************************************************************
013100 A100-STEUERUNG SECTION.
013200 A100-00.
013300     MOVE ZERO             TO LINK-RC
013400                              LINK-WERT-OUT
013500
013600     EVALUATE LINK-CMD
013700         WHEN "FC"   PERFORM B100-FAHRENHEIT-CELSIUS
013800         WHEN "IM"   PERFORM B200-ZOLL-MILLIMETER
013900         WHEN "KM"   PERFORM B300-KNOTEN-MPS
014000         WHEN "FM"   PERFORM B400-FUSS-METER
014100         WHEN OTHER  MOVE 9999 TO LINK-RC
014200     END-EVALUATE
014300     .
014400 A100-99.
014500     EXIT PROGRAM.
014600******************************************************************
014700* Fahrenheit -> Celsius :  C = (F - 32) * 5 / 9
014800******************************************************************
014900 B100-FAHRENHEIT-CELSIUS SECTION.
015000 B100-00.
015100     COMPUTE R-ZWISCHENWERT =
015200             (LINK-WERT-IN - K-FAHRENHEIT-OFFSET)
015300             * K-FAHRENHEIT-ZAEHLER / K-FAHRENHEIT-NENNER
015400     MOVE R-ZWISCHENWERT TO LINK-WERT-OUT
015500     .
015600 B100-99.
015700     EXIT.
015800******************************************************************
015900* Zoll -> Millimeter :  mm = in * 25.4
016000******************************************************************
016100 B200-ZOLL-MILLIMETER SECTION.
016200 B200-00.
016300     COMPUTE R-ZWISCHENWERT = LINK-WERT-IN * K-FAKTOR-IN-MM
016400     MOVE R-ZWISCHENWERT TO LINK-WERT-OUT
016500     .
016600 B200-99.
016700     EXIT.
016800******************************************************************
016900* Knoten -> Meter/Sekunde :  mps = kn * 0.514444
017000******************************************************************
017100 B300-KNOTEN-MPS SECTION.
017200 B300-00.
017300     COMPUTE R-ZWISCHENWERT = LINK-WERT-IN * K-FAKTOR-KN-MPS
017400     MOVE R-ZWISCHENWERT TO LINK-WERT-OUT
017500     .
017600 B300-99.
017700     EXIT.
017800******************************************************************
017900* Fuss -> Meter :  m = ft * 0.3048
018000******************************************************************
018100 B400-FUSS-METER SECTION.
018200 B400-00.
018300     COMPUTE R-ZWISCHENWERT = LINK-WERT-IN * K-FAKTOR-FT-M
018400     MOVE R-ZWISCHENWERT TO LINK-WERT-OUT
018500     .
018600 B400-99.
018700     EXIT.
018800******************************************************************
018900* ENDE Source-Programm
019000******************************************************************

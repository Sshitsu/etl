000100******************************************************************
000200* Copybook     :: WETKEY0C
000300* Benutzt von  :: WETDAT0M
000400* Kurzbeschreibung :: Satzbild der Dedup-Schluesseldatei SEENF
000500*                     (bereits verarbeitete Standort/Tag-Kombi-
000600*                     nationen) sowie die Working-Storage-Tabelle,
000700*                     in die sie beim Programmstart geladen wird.
000800*                     Ersetzt die wahrscheinlichkeitsbasierte
000900*                     Dublikatenerkennung der fachlichen Vorgabe
000950*                     durch eine deterministische Schluesselliste
001000*                     -- fuer Batch-Mengen dieser Groessenordnung
001100*                     (ein Lauf = eine Handvoll Standorte/Tage)
001200*                     ausreichend und nebenlaeufig reproduzierbar.
001300*
001400* Aenderungen:
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|2019-06-18| kl  | Neuerstellung
001700*A.00.01|2020-02-09| rh  | Tabellengroesse 2000 auf 5000 erhoeht
001800*       |          |     | (Ticket ETL-31, Standortzahl gewachsen)
001900******************************************************************
002000*
002100*--------------------------------------------------------------------*
002200* Satz der Schluesseldatei SEENF -- ein Satz je bereits
002300* verarbeitetem Standort/Tag. Feldfolge LATITUDE/LONGITUDE/DATE,
002350* damit sie mit der physischen Feldfolge von WO-FINAL-RECORD
002370* (WETOUT0C, WO-SCHLUESSELSICHT) uebereinstimmt und der 26-Byte-
002380* Schluesselblock ueber beide Satzbilder hinweg vergleichbar ist.
002400*--------------------------------------------------------------------*
002500 01          WK-SEEN-REC.
002600     05      WK-SEEN-LATITUDE     PIC S9(03)V9(06).
002700     05      WK-SEEN-LONGITUDE    PIC S9(03)V9(06).
002800     05      WK-SEEN-DATE         PIC 9(08).
002900     05      FILLER               PIC X(09).
003000*--------------------------------------------------------------------*
003100* Working-Storage-Tabelle, beim Vorlauf aus SEENF geladen und
003200* von C110-SCHLUESSEL-PRUEFEN in WETDAT0M durchsucht
003300*--------------------------------------------------------------------*
003400 01          WK-SEEN-TABELLE.
003500     05      WK-SEEN-ANZAHL       PIC S9(08) COMP VALUE ZERO.
003600     05      WK-SEEN-EINTRAG OCCURS 5000 TIMES
003700                 INDEXED BY WK-SEEN-NDX.
003800         10  WK-SEEN-T-LATITUDE   PIC S9(03)V9(06).
003900         10  WK-SEEN-T-LONGITUDE  PIC S9(03)V9(06).
004000         10  WK-SEEN-T-DATE       PIC 9(08).
004100*--------------------------------------------------------------------*
004200* Alphanumerische Sicht auf einen Tabelleneintrag, fuer den
004300* Volltextvergleich bei der Schluesselsuche (STRING-Vergleich
004400* ist auf diesem System schneller als drei Einzelvergleiche)
004500*--------------------------------------------------------------------*
004600 01          WK-SEEN-EINTRAG-ALPHA REDEFINES WK-SEEN-EINTRAG.
004700     05      WK-SEEN-A-EINTRAG OCCURS 5000 TIMES PIC X(26).
004800******************************************************************

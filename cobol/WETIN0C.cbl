000100******************************************************************
000200* Copybook     :: WETIN0C
000300* Benutzt von  :: WETDRV0E, WETPRC0M
000400* Kurzbeschreibung :: Satzbilder fuer die Wetterbeobachtung
000500*                     (Tagessatz + stuendliche Messwerte), wie sie
000600*                     im sequentiellen Eingabefile WEATHERF
000700*                     angeliefert werden, sowie die daraus im
000800*                     Working-Storage aufgebaute Gesamtstruktur
000900*                     WI-WEATHER-RESPONSE.
001000*
001100* Aenderungen:
001200*-------|----------|-----|---------------------------------------*
001300*A.00.00|2019-06-11| kl  | Neuerstellung (ex SSFEIN0/SSFANO0
001400*       |          |     | Satzbilder, neu fuer WETTER-ETL)
001500*A.00.01|2019-07-02| rh  | Hinzu: Tages-Feld DAYLIGHT-DURATION
001600*       |          |     | (wird nicht ausgewertet, Ticket ETL-14)
001700*A.00.02|2021-11-30| kl  | Y2K-Nacharbeit Zeitstempelfelder auf
001800*       |          |     | S9(10) Unix-Epoche umgestellt
001900******************************************************************
002000*
002100*--------------------------------------------------------------------*
002200* Kopfsatz je Standort/Tag (REC-TYPE = "H")  -- Satzlaenge 108
002300*--------------------------------------------------------------------*
002400 01          WI-HEADER-REC.
002500     05      WI-HDR-REC-TYPE      PIC X(01).
002600         88  WI-HDR-IST-KOPFSATZ          VALUE "H".
002700     05      WI-HDR-LATITUDE      PIC S9(03)V9(06).
002800     05      WI-HDR-LONGITUDE     PIC S9(03)V9(06).
002900     05      WI-HDR-ELEVATION     PIC S9(05)V9(02).
003000     05      WI-HDR-TIMEZONE      PIC X(32).
003100     05      WI-HDR-DAY-TIME      PIC S9(10).
003200     05      WI-HDR-DAY-SUNRISE   PIC S9(10).
003300     05      WI-HDR-DAY-SUNSET    PIC S9(10).
003400     05      WI-HDR-DAY-DAYLDUR   PIC S9(10).
003500     05      FILLER               PIC X(10).
003600*--------------------------------------------------------------------*
003700* Stundensatz je Messwert-Stunde (REC-TYPE = "D")  -- Satzlaenge 091
003800*--------------------------------------------------------------------*
003900 01          WI-HOURLY-REC.
004000     05      WI-HRY-REC-TYPE      PIC X(01).
004100         88  WI-HRY-IST-STUNDENSATZ        VALUE "D".
004200     05      WI-HRY-HOUR-IX       PIC 9(02).
004300     05      WI-HRY-TIME          PIC S9(10).
004400     05      WI-HRY-TEMP-2M       PIC S9(03)V9(02).
004500     05      WI-HRY-REL-HUM-2M    PIC S9(03).
004600     05      WI-HRY-DEWPOINT-2M   PIC S9(03)V9(02).
004700     05      WI-HRY-APPAR-TEMP    PIC S9(03)V9(02).
004800     05      WI-HRY-TEMP-80M      PIC S9(03)V9(02).
004900     05      WI-HRY-TEMP-120M     PIC S9(03)V9(02).
005000     05      WI-HRY-WIND-10M      PIC S9(03)V9(02).
005100     05      WI-HRY-WIND-80M      PIC S9(03)V9(02).
005200     05      WI-HRY-VISIBILITY    PIC S9(05)V9(02).
005300     05      WI-HRY-SOIL-TEMP-0CM PIC S9(03)V9(02).
005400     05      WI-HRY-SOIL-TEMP-6CM PIC S9(03)V9(02).
005500     05      WI-HRY-RAIN          PIC S9(03)V9(02).
005600     05      WI-HRY-SHOWERS       PIC S9(03)V9(02).
005700     05      WI-HRY-SNOWFALL      PIC S9(03)V9(02).
005800     05      FILLER               PIC X(08).
005900*--------------------------------------------------------------------*
006000* Gesamtstruktur einer Wetterbeobachtung im Working-Storage --
006100* ein Kopfsatz plus die dazugehoerigen Stundensaetze, aufgebaut
006200* von WETDRV0E aus den gelesenen WI-HEADER-REC/WI-HOURLY-REC und
006300* an WETPRC0M per CALL uebergeben (LINKAGE dort).
006400*--------------------------------------------------------------------*
006500 01          WI-WEATHER-RESPONSE.
006600     05      WI-LATITUDE          PIC S9(03)V9(06).
006700     05      WI-LONGITUDE         PIC S9(03)V9(06).
006800     05      WI-ELEVATION         PIC S9(05)V9(02).
006900     05      WI-TIMEZONE          PIC X(32).
007000*        ---> Tagesdaten, nur Eintrag 0 wird benutzt
007100     05      WI-DAILY-DATA.
007200         10  WI-DAY-TIME          PIC S9(10).
007300         10  WI-DAY-SUNRISE       PIC S9(10).
007400         10  WI-DAY-SUNSET        PIC S9(10).
007500         10  WI-DAY-DAYLDUR       PIC S9(10).
007600*        ---> Stundendaten, max. 24 Eintraege je Tag
007700     05      WI-HOUR-COUNT        PIC S9(04) COMP VALUE ZERO.
007800     05      WI-HOURLY-DATA OCCURS 1 TO 24 TIMES
007900                 DEPENDING ON WI-HOUR-COUNT
008000                 INDEXED BY WI-HOUR-NDX.
008100         10  WH-TIME              PIC S9(10).
008200         10  WH-TEMP-2M           PIC S9(03)V9(02).
008300         10  WH-REL-HUM-2M        PIC S9(03).
008400         10  WH-DEWPOINT-2M       PIC S9(03)V9(02).
008500         10  WH-APPAR-TEMP        PIC S9(03)V9(02).
008600         10  WH-TEMP-80M          PIC S9(03)V9(02).
008700         10  WH-TEMP-120M         PIC S9(03)V9(02).
008800         10  WH-WIND-10M          PIC S9(03)V9(02).
008900         10  WH-WIND-80M          PIC S9(03)V9(02).
009000         10  WH-VISIBILITY        PIC S9(05)V9(02).
009100         10  WH-SOIL-TEMP-0CM     PIC S9(03)V9(02).
009200         10  WH-SOIL-TEMP-6CM     PIC S9(03)V9(02).
009300         10  WH-RAIN              PIC S9(03)V9(02).
009400         10  WH-SHOWERS           PIC S9(03)V9(02).
009500         10  WH-SNOWFALL          PIC S9(03)V9(02).
009600     05      FILLER               PIC X(04).
009700******************************************************************

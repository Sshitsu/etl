000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =WSYS022
000400?SEARCH  =WETCNV0
000500?SEARCH  =WETPRC0
000600?SEARCH  =WETCSV0
000700?SEARCH  =WETDAT0
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.       WETDRV0E.
001600 AUTHOR.           R HOLZER.
001700 INSTALLATION.     WETTERDIENST BATCHZENTRUM.
001800 DATE-WRITTEN.     1987-09-10.
001900 DATE-COMPILED.
002000 SECURITY.         NICHT KLASSIFIZIERT.
002100*
002200*****************************************************************
002300* Letzte Aenderung :: 2021-11-30
002400* Letzte Version   :: G.00.07
002500* Kurzbeschreibung :: Hauptlauf Wetterdaten-ETL. Liest die
002600*                     sequentielle Eingabedatei WEATHERF (je
002700*                     Standort/Tag ein Kopfsatz plus bis zu 24
002800*                     Stundensaetze), laesst WETPRC0M je
002900*                     Beobachtung einen FINAL-RECORD bilden, haelt
003000*                     alle FINAL-RECORDs im Hauptspeicher und
003100*                     ruft am Laufende WETCSV0M (CSV-Ausgabe) und
003200*                     WETDAT0M (DB-Ausgabe mit Dedup) auf.
003300*
003400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*G.00.00|1987-09-10| rh  | Neuerstellung, abgeleitet aus SRCCOMP
004000*G.00.01|1988-01-11| rh  | Gruppierung Kopfsatz/Stundensaetze
004100*       |          |     | (Kontrollwechsel auf REC-TYPE)
004200*G.00.02|1989-02-20| rh  | Aufruf WETPRC0M ergaenzt
004300*G.00.03|1991-06-03| kl  | Aufruf WETCSV0M ergaenzt (Ticket ETL-8)
004400*G.00.04|1994-08-29| hb  | Aufruf WETDAT0M ergaenzt (Ticket
004500*       |          |     | ETL-19, Datenbankanbindung)
004600*G.00.05|1998-12-04| hb  | Jahr-2000: WEATHERF-Zeitstempel sind
004700*       |          |     | bereits S9(10) Unix-Epoche, keine
004800*       |          |     | Aenderung noetig (Y2K-Taskforce)
004900*G.00.06|2019-06-18| kl  | Detailtabelle von 500 auf 2000
005000*       |          |     | Eintraege erhoeht (Ticket ETL-31)
005100*G.00.07|2021-11-30| kl  | FILE STATUS-Auswertung verschaerft,
005200*       |          |     | Abbruch bei FILE-NOK ausser EOF
005300*       |          |     | (Ticket ETL-40)
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800*
005900* Steuert den kompletten Batchlauf:
006000*
006100*   Vorlauf       -- WEATHERF oeffnen, ersten Satz lesen
006200*   Verarbeitung  -- je Standort/Tag: Kopfsatz + Stundensaetze
006300*                    zu einer Beobachtung sammeln, WETPRC0M
006400*                    rufen, FINAL-RECORD in der Detailtabelle
006500*                    ablegen
006600*   Nachlauf      -- WETCSV0M und WETDAT0M mit der kompletten
006700*                    Detailtabelle rufen, WEATHERF schliessen
006800*
006900*****************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     SWITCH-15 IS ANZEIGE-VERSION
007500         ON STATUS IS SHOW-VERSION
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT  WEATHERF    ASSIGN TO "WEATHERF"
008100                         ORGANIZATION IS SEQUENTIAL
008200                         FILE STATUS  IS FILE-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*--------------------------------------------------------------------*
008700* Eingabedatei WEATHERF -- gemischte Satzarten (Kopf-/Stunden-
008800* satz), die Unterscheidung erfolgt ueber das erste Byte, siehe
008850* WI-HDR-REC-TYPE/WI-HRY-REC-TYPE in WETIN0C
008900*--------------------------------------------------------------------*
009000 FD  WEATHERF
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01          WD-REC               PIC X(108).
009350 01          WD-REC-ANZEIGE REDEFINES WD-REC.
009360     05      WD-REC-TYP          PIC X(01).
009370     05      FILLER              PIC X(107).
009400*
009500 WORKING-STORAGE SECTION.
009600*--------------------------------------------------------------------*
009700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009800*--------------------------------------------------------------------*
009900 01          COMP-FELDER.
010000     05      C4-ANZ              PIC S9(04) COMP.
010100     05      LINK-RC             PIC S9(04) COMP.
010150 01          COMP-FELDER-ANZEIGE REDEFINES COMP-FELDER.
010160     05      CA-ANZ-ANZEIGE      PIC X(02).
010170     05      CA-RC-ANZEIGE       PIC X(02).
010200*
010300*--------------------------------------------------------------------*
010400* Felder mit konstantem Inhalt: Praefix K
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-MODUL             PIC X(08) VALUE "WETDRV0E".
010750     05      K-PROG-VERSION      PIC X(10) VALUE "G.00.07".
010800*
010900*--------------------------------------------------------------------*
011000* Konditionale Felder
011100*--------------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      FILE-STATUS         PIC X(02).
011400         88  FILE-OK                         VALUE "00".
011500         88  FILE-NOK                        VALUE "01" THRU "99".
011600     05      REC-STAT REDEFINES  FILE-STATUS.
011700         10  FILE-STATUS1        PIC X.
011800             88 FILE-EOF                     VALUE "1".
011900         10                      PIC X.
012000     05      PRG-STATUS          PIC 9       VALUE ZERO.
012100         88  PRG-OK                          VALUE ZERO.
012200         88  PRG-ABBRUCH                     VALUE 1.
012300     05      FILLER              PIC X(03).
012400*
012500*--------------------------------------------------------------------*
012600* Detailtabelle -- ein Eintrag je gebildeter FINAL-RECORD, als
012700* rohe Bytefolge gehalten (Laenge = WO-FINAL-RECORD) und von
012800* WETCSV0M/WETDAT0M wieder auf das Satzbild aufgeschluesselt
012900*--------------------------------------------------------------------*
013000 01          WD-DETAIL-TABELLE.
013100     05      WD-DETAIL-ANZAHL    PIC S9(04) COMP VALUE ZERO.
013200     05      WD-DETAIL-EINTRAG   PIC X(334)
013300                 OCCURS 2000 TIMES
013400                 INDEXED BY WD-DETAIL-NDX.
013500*
013600     COPY    WETIN0C.
013700     COPY    WETOUT0C.
013800*
013900 PROCEDURE DIVISION.
014000******************************************************************
014100* Steuerungs-Section
014200******************************************************************
014300 A100-STEUERUNG SECTION.
014400 A100-00.
014500     IF  SHOW-VERSION
014600         DISPLAY K-MODUL " " K-PROG-VERSION
014700         STOP RUN
014800     END-IF
014900
015000     PERFORM B000-VORLAUF THRU B000-99
015100
015200     IF  PRG-ABBRUCH
015300         CONTINUE
015400     ELSE
015500         PERFORM B100-VERARBEITUNG THRU B100-99
015600     END-IF
015700
015800     PERFORM B090-ENDE THRU B090-99
015900     STOP RUN
016000     .
016100 A100-99.
016200     EXIT.
016300******************************************************************
016400* Vorlauf: Datei oeffnen, ersten Satz lesen
016500******************************************************************
016600 B000-VORLAUF SECTION.
016700 B000-00.
016800     MOVE ZERO TO WD-DETAIL-ANZAHL
016810
016900     OPEN INPUT WEATHERF
017000     IF  FILE-NOK
017100         DISPLAY K-MODUL " OPEN WEATHERF FEHLER " FILE-STATUS
017200         SET PRG-ABBRUCH TO TRUE
017300         EXIT SECTION
017400     END-IF
017410
017500     PERFORM C010-SATZ-LESEN THRU C010-99
017600     .
017700 B000-99.
017800     EXIT.
017900******************************************************************
018000* Verarbeitung: je Kopfsatz eine Beobachtung sammeln und
018100* verdichten, bis die Datei erschoepft ist
018200******************************************************************
018300 B100-VERARBEITUNG SECTION.
018400 B100-00.
018500     PERFORM C100-BEOBACHTUNG-AUFBAUEN THRU C100-99
018600             UNTIL FILE-EOF
018700     .
018800 B100-99.
018900     EXIT.
019000******************************************************************
019100* Ende: WETCSV0M/WETDAT0M mit der Detailtabelle rufen, Datei
019200* schliessen
019300******************************************************************
019400 B090-ENDE SECTION.
019500 B090-00.
019600     IF  PRG-ABBRUCH
019700         DISPLAY K-MODUL " >>> ABBRUCH <<< "
019800     ELSE
019900         CALL "WETCSV0M" USING WD-DETAIL-TABELLE
020000         CALL "WETDAT0M" USING WD-DETAIL-TABELLE
020100         DISPLAY K-MODUL " Lauf beendet, Saetze: " WD-DETAIL-ANZAHL
020200     END-IF
020210
020300     CLOSE WEATHERF
020400     .
020500 B090-99.
020600     EXIT.
020700******************************************************************
020800* Einen Satz aus WEATHERF lesen, FILE-EOF setzen wenn erschoepft
020900******************************************************************
021000 C010-SATZ-LESEN SECTION.
021100 C010-00.
021200     READ WEATHERF
021300     IF  FILE-STATUS1 = "1"
021400         CONTINUE
021500     ELSE
021600         IF  FILE-NOK
021700             DISPLAY K-MODUL " READ WEATHERF FEHLER " FILE-STATUS
021800             SET PRG-ABBRUCH TO TRUE
021900             SET FILE-EOF TO TRUE
022000         END-IF
022100     END-IF
022200     .
022300 C010-99.
022400     EXIT.
022500******************************************************************
022600* Eine Beobachtung (Kopfsatz + zugehoerige Stundensaetze) zu
022700* WI-WEATHER-RESPONSE zusammenbauen, WETPRC0M rufen und das
022800* Ergebnis in der Detailtabelle ablegen
022900******************************************************************
023000 C100-BEOBACHTUNG-AUFBAUEN SECTION.
023100 C100-00.
023200     MOVE WD-REC             TO WI-HEADER-REC
023210
023300     MOVE WI-HDR-LATITUDE    TO WI-LATITUDE
023400     MOVE WI-HDR-LONGITUDE   TO WI-LONGITUDE
023500     MOVE WI-HDR-ELEVATION   TO WI-ELEVATION
023600     MOVE WI-HDR-TIMEZONE    TO WI-TIMEZONE
023700     MOVE WI-HDR-DAY-TIME    TO WI-DAY-TIME
023800     MOVE WI-HDR-DAY-SUNRISE TO WI-DAY-SUNRISE
023900     MOVE WI-HDR-DAY-SUNSET  TO WI-DAY-SUNSET
024000     MOVE WI-HDR-DAY-DAYLDUR TO WI-DAY-DAYLDUR
024100     MOVE ZERO               TO WI-HOUR-COUNT
024110
024200     PERFORM C010-SATZ-LESEN THRU C010-99
024210
024300     PERFORM C110-STUNDENSATZ-SAMMELN THRU C110-99
024400             UNTIL FILE-EOF
024500             OR    WD-REC-TYP = "H"
024510
024600     MOVE ZERO TO LINK-RC
024700     CALL "WETPRC0M" USING LINK-RC
024800                           WI-WEATHER-RESPONSE
024900                           WO-FINAL-RECORD
024910
025000     PERFORM C120-SATZ-ABLEGEN THRU C120-99
025100     .
025200 C100-99.
025300     EXIT.
025400******************************************************************
025500* Einen Stundensatz in WI-HOURLY-DATA einhaengen und den
025600* naechsten Satz lesen
025700******************************************************************
025800 C110-STUNDENSATZ-SAMMELN SECTION.
025900 C110-00.
026000     IF  WI-HOUR-COUNT >= 24
026100         PERFORM C010-SATZ-LESEN THRU C010-99
026200         EXIT SECTION
026300     END-IF
026310
026400     MOVE WD-REC(1:91)        TO WI-HOURLY-REC
026500     ADD 1                    TO WI-HOUR-COUNT
026600     SET WI-HOUR-NDX          TO WI-HOUR-COUNT
026610
026700     MOVE WI-HRY-TIME          TO WH-TIME(WI-HOUR-NDX)
026800     MOVE WI-HRY-TEMP-2M       TO WH-TEMP-2M(WI-HOUR-NDX)
026900     MOVE WI-HRY-REL-HUM-2M    TO WH-REL-HUM-2M(WI-HOUR-NDX)
027000     MOVE WI-HRY-DEWPOINT-2M   TO WH-DEWPOINT-2M(WI-HOUR-NDX)
027100     MOVE WI-HRY-APPAR-TEMP    TO WH-APPAR-TEMP(WI-HOUR-NDX)
027200     MOVE WI-HRY-TEMP-80M      TO WH-TEMP-80M(WI-HOUR-NDX)
027300     MOVE WI-HRY-TEMP-120M     TO WH-TEMP-120M(WI-HOUR-NDX)
027400     MOVE WI-HRY-WIND-10M      TO WH-WIND-10M(WI-HOUR-NDX)
027500     MOVE WI-HRY-WIND-80M      TO WH-WIND-80M(WI-HOUR-NDX)
027600     MOVE WI-HRY-VISIBILITY    TO WH-VISIBILITY(WI-HOUR-NDX)
027700     MOVE WI-HRY-SOIL-TEMP-0CM TO WH-SOIL-TEMP-0CM(WI-HOUR-NDX)
027800     MOVE WI-HRY-SOIL-TEMP-6CM TO WH-SOIL-TEMP-6CM(WI-HOUR-NDX)
027900     MOVE WI-HRY-RAIN          TO WH-RAIN(WI-HOUR-NDX)
028000     MOVE WI-HRY-SHOWERS       TO WH-SHOWERS(WI-HOUR-NDX)
028100     MOVE WI-HRY-SNOWFALL      TO WH-SNOWFALL(WI-HOUR-NDX)
028110
028200     PERFORM C010-SATZ-LESEN THRU C010-99
028300     .
028400 C110-99.
028500     EXIT.
028600******************************************************************
028700* FINAL-RECORD der Detailtabelle anhaengen -- Tabelle ist voll
028800* belegt, weitere Beobachtungen werden verworfen und gezaehlt
028900* (Ticket ETL-31: bislang kein Fall im Echtbetrieb)
029000******************************************************************
029100 C120-SATZ-ABLEGEN SECTION.
029200 C120-00.
029300     IF  WD-DETAIL-ANZAHL >= 2000
029400         DISPLAY K-MODUL " DETAILTABELLE VOLL, SATZ VERWORFEN"
029500         EXIT SECTION
029600     END-IF
029610
029700     ADD 1 TO WD-DETAIL-ANZAHL
029800     SET WD-DETAIL-NDX TO WD-DETAIL-ANZAHL
029900     MOVE WO-FINAL-RECORD TO WD-DETAIL-EINTRAG(WD-DETAIL-NDX)
030000     .
030100 C120-99.
030200     EXIT.
030300******************************************************************
030400* ENDE Source-Programm
030500******************************************************************

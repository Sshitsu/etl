000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.       WETPRC0M.
001100 AUTHOR.           R HOLZER.
001200 INSTALLATION.     WETTERDIENST BATCHZENTRUM.
001300 DATE-WRITTEN.     1987-09-18.
001400 DATE-COMPILED.
001500 SECURITY.         NICHT KLASSIFIZIERT.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2021-11-30
001900* Letzte Version   :: A.00.07
002000* Kurzbeschreibung :: FinalRecordItemProcessor -- verdichtet
002100*                     eine Wetterbeobachtung (Tagessatz + bis zu
002200*                     24 Stundensaetze) zu einem FINAL-RECORD mit
002300*                     24h-/Tagfenster-Aggregaten, Punktwerten und
002400*                     metrischer Einheitenumrechnung.
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1987-09-18| rh  | Neuerstellung (Metadaten + 24h-Mittel)
003200*A.00.01|1988-01-11| rh  | Tagfenster-Aggregate ergaenzt
003300*A.00.02|1988-03-02| kl  | Punktwerte (Stunde 0) ergaenzt
003400*A.00.03|1989-02-20| rh  | Eigene Epoche->Datum-Routine, bisher
003500*       |          |     | fehlerhaft bei Schaltjahren (P-7)
003600*A.00.04|1991-06-03| rh  | Sichtweite in Tag-/24h-Aggregate
003700*       |          |     | aufgenommen (Auftrag WIND-9)
003800*A.00.05|1994-08-29| hb  | Divisionsschutz bei leerem Tagfenster
003900*       |          |     | (Crash bei Polarnacht-Standorten)
004000*A.00.06|1998-12-04| hb  | Jahr-2000: Epoche-Routine unabhaengig
004100*       |          |     | vom Systemdatum, keine Aenderung noetig
004200*       |          |     | nach Pruefung (Y2K-Taskforce)
004300*A.00.07|2021-11-30| kl  | ROUNDED auf allen Ausgabefeldern
004400*       |          |     | ergaenzt (Ticket ETL-40)
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Wird von WETDRV0E je gelesener Wetterbeobachtung einmal
005100* gerufen. Baut aus WI-WEATHER-RESPONSE den Ausgabesatz
005200* WO-FINAL-RECORD auf:
005300*
005400*   1. Metadaten (Koordinaten, Datum, Tageslichtstunden)
005500*   2. 24h-Aggregate ueber die gesamte Stundenreihe
005600*   3. Tagfenster-Aggregate (Sonnenauf- bis -untergang)
005700*   4. Punktwerte der ersten Stunde, nur Einheiten umgerechnet
005800*   5. Zeitstempel der Verarbeitung
005900*
006000* Ruft fuer jede Umrechnung das Modul WETCNV0M.
006100*
006200*****************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------------*
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008000*--------------------------------------------------------------------*
008100 01          COMP-FELDER.
008200     05      C4-DUMMY            PIC S9(04) COMP.
008300*
008400*--------------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08) VALUE "WETPRC0M".
008900     05      K-CMD-FC            PIC X(02) VALUE "FC".
009000     05      K-CMD-IM            PIC X(02) VALUE "IM".
009100     05      K-CMD-KM            PIC X(02) VALUE "KM".
009200     05      K-CMD-FM            PIC X(02) VALUE "FM".
009300*
009400*--------------------------------------------------------------------*
009500* Konditionale Felder
009600*--------------------------------------------------------------------*
009700 01          SCHALTER.
009800     05      PRG-STATUS          PIC 9       VALUE ZERO.
009900         88  PRG-OK                          VALUE ZERO.
010000         88  PRG-NOK                         VALUE 1 THRU 9.
010100     05      WF-24H-ANZAHL       PIC S9(04) COMP VALUE ZERO.
010200     05      WF-TAG-ANZAHL       PIC S9(04) COMP VALUE ZERO.
010300     05      WS-JAHR-SW          PIC X       VALUE "N".
010400         88  WS-JAHR-FERTIG                  VALUE "J".
010500     05      WS-MONAT-SW         PIC X       VALUE "N".
010600         88  WS-MONAT-FERTIG                 VALUE "J".
010700     05      FILLER              PIC X(02).
010800*
010900*--------------------------------------------------------------------*
011000* Kalenderfelder -- eigene Epoche-zu-Datum-Umrechnung, da keine
011100* intrinsischen FUNCTIONs auf diesem System zugelassen sind
011200*--------------------------------------------------------------------*
011300 01          KALENDER-FELDER.
011400     05      W-TAGE-SEIT-EPOCHE  PIC S9(09) COMP.
011500     05      W-JAHR              PIC  9(04) COMP.
011600     05      W-MONAT             PIC  9(02) COMP.
011700     05      W-TAG               PIC  9(02) COMP.
011800     05      W-TAGE-IM-JAHR      PIC S9(04) COMP.
011900     05      W-SEK-DIFF          PIC S9(10) COMP.
011910     05      W-JAHR-QUOT         PIC S9(04) COMP.
011920     05      W-JAHR-REST4        PIC S9(04) COMP.
011930     05      W-JAHR-REST100      PIC S9(04) COMP.
011940     05      W-JAHR-REST400      PIC S9(04) COMP.
011950     05      WS-SCHALTJAHR-SW    PIC X       VALUE "N".
011960         88  WS-SCHALTJAHR                   VALUE "J".
012000     05      FILLER              PIC X(02).
012100*--------------------------------------------------------------------*
012200* Tabelle Tage-je-Monat, ueber VALUE-Kette aufgebaut und per
012300* REDEFINES als OCCURS-Tabelle angesprochen (Schaltjahr-Tag
012400* Februar wird vor Gebrauch in W-TAGE-IM-MONAT(2) nachgezogen)
012500*--------------------------------------------------------------------*
012600 01          W-TAGE-IM-MONAT-INIT.
012700     05      FILLER              PIC 9(02) VALUE 31.
012800     05      FILLER              PIC 9(02) VALUE 28.
012900     05      FILLER              PIC 9(02) VALUE 31.
013000     05      FILLER              PIC 9(02) VALUE 30.
013100     05      FILLER              PIC 9(02) VALUE 31.
013200     05      FILLER              PIC 9(02) VALUE 30.
013300     05      FILLER              PIC 9(02) VALUE 31.
013400     05      FILLER              PIC 9(02) VALUE 31.
013500     05      FILLER              PIC 9(02) VALUE 30.
013600     05      FILLER              PIC 9(02) VALUE 31.
013700     05      FILLER              PIC 9(02) VALUE 30.
013800     05      FILLER              PIC 9(02) VALUE 31.
013900 01          W-TAGE-IM-MONAT-TABELLE REDEFINES W-TAGE-IM-MONAT-INIT.
014000     05      W-TAGE-IM-MONAT OCCURS 12 TIMES PIC 9(02).
014100*
014200*--------------------------------------------------------------------*
014300* Laufende Summen fuer die 24h- bzw. Tagfenster-Aggregate,
014400* Praefix SA -- wird vor jedem der beiden Scans neu initialisiert
014500*--------------------------------------------------------------------*
014600 01          SUMMEN-ARBEIT.
014700     05      SA-TEMP-2M          PIC S9(07)V9(04).
014800     05      SA-REL-HUM          PIC S9(07)V9(04).
014900     05      SA-DEWPOINT         PIC S9(07)V9(04).
015000     05      SA-APPAR            PIC S9(07)V9(04).
015100     05      SA-TEMP-80M         PIC S9(07)V9(04).
015200     05      SA-TEMP-120M        PIC S9(07)V9(04).
015300     05      SA-WIND-10M         PIC S9(07)V9(04).
015400     05      SA-WIND-80M         PIC S9(07)V9(04).
015500     05      SA-VISIBILITY       PIC S9(07)V9(04).
015600     05      SA-RAIN             PIC S9(07)V9(04).
015700     05      SA-SHOWERS          PIC S9(07)V9(04).
015800     05      SA-SNOWFALL         PIC S9(07)V9(04).
015900     05      FILLER              PIC X(04).
016000 01          SUMMEN-ARBEIT-ANZEIGE REDEFINES SUMMEN-ARBEIT.
016100     05      SA-A-EINTRAG OCCURS 12 TIMES PIC S9(07)V9(04).
016200     05      FILLER              PIC X(04).
016300*--------------------------------------------------------------------*
016400* Mittelwerte vor Einheitenumrechnung, Praefix MW -- selbe Form
016500* wie SUMMEN-ARBEIT, getrennt gehalten, weil Mittel und Summe
016600* bei Niederschlagsfeldern nicht dasselbe sind (Summe bleibt
016700* Summe, nur Temperatur/Wind/Sicht werden gemittelt)
016800*--------------------------------------------------------------------*
016900 01          MITTEL-ARBEIT.
017000     05      MW-TEMP-2M          PIC S9(07)V9(04).
017100     05      MW-REL-HUM          PIC S9(07)V9(04).
017200     05      MW-DEWPOINT         PIC S9(07)V9(04).
017300     05      MW-APPAR            PIC S9(07)V9(04).
017400     05      MW-TEMP-80M         PIC S9(07)V9(04).
017500     05      MW-TEMP-120M        PIC S9(07)V9(04).
017600     05      MW-WIND-10M         PIC S9(07)V9(04).
017700     05      MW-WIND-80M         PIC S9(07)V9(04).
017800     05      MW-VISIBILITY       PIC S9(07)V9(04).
017900     05      FILLER              PIC X(04).
017910 01          MITTEL-ARBEIT-ANZEIGE REDEFINES MITTEL-ARBEIT.
017920     05      MW-A-EINTRAG OCCURS 9 TIMES PIC S9(07)V9(04).
017930     05      FILLER              PIC X(04).
018000*--------------------------------------------------------------------*
018100* Schnittstelle zu WETCNV0M (UnitConverter)
018200*--------------------------------------------------------------------*
018300 01          CNV-LINK-REC.
018400     05      CNV-LINK-HDR.
018500         10  CNV-LINK-CMD        PIC X(02).
018600         10  CNV-LINK-RC         PIC S9(04) COMP.
018700     05      CNV-LINK-DATA.
018800         10  CNV-LINK-WERT-IN    PIC S9(07)V9(04).
018900         10  CNV-LINK-WERT-OUT   PIC S9(07)V9(04).
019000*
019100 LINKAGE SECTION.
019200*-->    Uebergabe aus Hauptprogramm (WETDRV0E)
019300 01     LINK-RC                  PIC S9(04) COMP.
019400*       0    = OK
019500*
019600     COPY    WETIN0C.
019700     COPY    WETOUT0C.
019800*
019900 PROCEDURE DIVISION USING LINK-RC
020000                          WI-WEATHER-RESPONSE
020100                          WO-FINAL-RECORD.
020200******************************************************************
020300* Steuerungs-Section
020400******************************************************************
020500 A100-STEUERUNG SECTION.
020600 A100-00.
020700     MOVE ZERO TO LINK-RC
020800
020900     PERFORM C100-METADATEN     THRU C100-99
021000     PERFORM C200-AGGREGAT-24H  THRU C200-99
021100     PERFORM C300-AGGREGAT-TAG  THRU C300-99
021200     PERFORM C400-PUNKTWERTE    THRU C400-99
021300     PERFORM C500-ZEITSTEMPEL   THRU C500-99
021400     .
021500 A100-99.
021600     EXIT PROGRAM.
021700******************************************************************
021800* Metadaten: Koordinaten, Datum, Tageslichtstunden
021900******************************************************************
022000 C100-METADATEN SECTION.
022100 C100-00.
022200     MOVE WI-LATITUDE         TO WO-LATITUDE
022300     MOVE WI-LONGITUDE        TO WO-LONGITUDE
022400     MOVE WI-DAY-SUNRISE      TO WO-SUNRISE-ISO
022500     MOVE WI-DAY-SUNSET       TO WO-SUNSET-ISO
022600
022700     PERFORM C110-EPOCHE-ZU-DATUM THRU C110-99
022800
022900**  ---> Tageslichtstunden: abgeschnittene Ganzzahl, nicht gerundet
023000     COMPUTE W-SEK-DIFF = WI-DAY-SUNSET - WI-DAY-SUNRISE
023100     DIVIDE W-SEK-DIFF BY 3600 GIVING WO-DAYLIGHT-HOURS
023200     .
023300 C100-99.
023400     EXIT.
023500******************************************************************
023600* Epoche (Sekunden seit 1970-01-01 UTC) -> Kalenderdatum,
023700* liefert WO-DATE im Format JJJJMMTT
023800******************************************************************
023900 C110-EPOCHE-ZU-DATUM SECTION.
024000 C110-00.
024100     DIVIDE WI-DAY-TIME BY 86400 GIVING W-TAGE-SEIT-EPOCHE
024200     MOVE 1970 TO W-JAHR
024400     MOVE "N" TO WS-JAHR-SW
024500
024600     PERFORM C111-JAHR-SCHRITT THRU C111-99
024700             UNTIL WS-JAHR-FERTIG
024800
024900     MOVE 1   TO W-MONAT
025000     MOVE "N" TO WS-MONAT-SW
025100
025200     PERFORM C112-MONAT-SCHRITT THRU C112-99
025300             UNTIL WS-MONAT-FERTIG
025400
025500     ADD 1 TO W-TAGE-SEIT-EPOCHE GIVING W-TAG
025600
025700     MOVE W-JAHR  TO WO-DATE(1:4)
025800     MOVE W-MONAT TO WO-DATE(5:2)
025900     MOVE W-TAG   TO WO-DATE(7:2)
026000     .
026100 C110-99.
026200     EXIT.
026300******************************************************************
026400* Ein Kalenderjahr abziehen, solange genug Resttage vorhanden
026500******************************************************************
026600 C111-JAHR-SCHRITT SECTION.
026700 C111-00.
026710     PERFORM C113-SCHALTJAHR-PRUEFEN THRU C113-99
026720     IF WS-SCHALTJAHR
027000        MOVE 366 TO W-TAGE-IM-JAHR
027100     ELSE
027200        MOVE 365 TO W-TAGE-IM-JAHR
027300     END-IF
027400
027500     IF W-TAGE-SEIT-EPOCHE >= W-TAGE-IM-JAHR
027600        SUBTRACT W-TAGE-IM-JAHR FROM W-TAGE-SEIT-EPOCHE
027700        ADD 1 TO W-JAHR
027800     ELSE
027900        SET WS-JAHR-FERTIG TO TRUE
028000     END-IF
028100     .
028200 C111-99.
028300     EXIT.
028400******************************************************************
028500* Einen Kalendermonat abziehen, Schaltjahr-Februar wird hier
028600* tagesaktuell nachgezogen (Tabelle traegt sonst 28)
028700******************************************************************
028800 C112-MONAT-SCHRITT SECTION.
028900 C112-00.
029000     IF W-MONAT = 2
029010        PERFORM C113-SCHALTJAHR-PRUEFEN THRU C113-99
029400        IF WS-SCHALTJAHR
029500           MOVE 29 TO W-TAGE-IM-MONAT(2)
029600        ELSE
029610           MOVE 28 TO W-TAGE-IM-MONAT(2)
029700        END-IF
029800     END-IF
029900
030000     IF W-TAGE-SEIT-EPOCHE >= W-TAGE-IM-MONAT(W-MONAT)
030100        SUBTRACT W-TAGE-IM-MONAT(W-MONAT) FROM W-TAGE-SEIT-EPOCHE
030200        ADD 1 TO W-MONAT
030300     ELSE
030400        SET WS-MONAT-FERTIG TO TRUE
030500     END-IF
030600     .
030700 C112-99.
030800     EXIT.
030810******************************************************************
030820* Schaltjahr-Pruefung ohne intrinsische FUNCTION: Rest aus
030830* DIVISION durch 4/100/400 -- Schaltjahr, wenn durch 4 teilbar
030840* und (nicht durch 100 teilbar ODER durch 400 teilbar)
030850******************************************************************
030860 C113-SCHALTJAHR-PRUEFEN SECTION.
030870 C113-00.
030880     MOVE "N" TO WS-SCHALTJAHR-SW
030890     DIVIDE W-JAHR BY 4   GIVING W-JAHR-QUOT REMAINDER W-JAHR-REST4
030900     DIVIDE W-JAHR BY 100 GIVING W-JAHR-QUOT REMAINDER W-JAHR-REST100
030910     DIVIDE W-JAHR BY 400 GIVING W-JAHR-QUOT REMAINDER W-JAHR-REST400
030920     IF W-JAHR-REST4 = ZERO
030930        AND (W-JAHR-REST100 NOT = ZERO OR W-JAHR-REST400 = ZERO)
030940        SET WS-SCHALTJAHR TO TRUE
030950     END-IF
030960     .
030970 C113-99.
030980     EXIT.
030990******************************************************************
031000* 24h-Aggregate: Summe/Mittel ueber die gesamte Stundenreihe,
031100* danach Einheitenumrechnung (erst aggregieren, dann umrechnen)
031200******************************************************************
031300 C200-AGGREGAT-24H SECTION.
031400 C200-00.
031500     INITIALIZE SUMMEN-ARBEIT
031600     MOVE WI-HOUR-COUNT TO WF-24H-ANZAHL
031700
031800     PERFORM C210-24H-STUNDE THRU C210-99
031900             VARYING WI-HOUR-NDX FROM 1 BY 1
032000             UNTIL WI-HOUR-NDX > WI-HOUR-COUNT
032100
032200     PERFORM C220-24H-MITTEL-BILDEN THRU C220-99
032300     .
032400 C200-99.
032500     EXIT.
032600******************************************************************
032700* Eine Stunde in die laufenden 24h-Summen aufnehmen
032800******************************************************************
032900 C210-24H-STUNDE SECTION.
033000 C210-00.
033100     ADD WH-TEMP-2M(WI-HOUR-NDX)       TO SA-TEMP-2M
033200     ADD WH-REL-HUM-2M(WI-HOUR-NDX)    TO SA-REL-HUM
033300     ADD WH-DEWPOINT-2M(WI-HOUR-NDX)   TO SA-DEWPOINT
033400     ADD WH-APPAR-TEMP(WI-HOUR-NDX)    TO SA-APPAR
033500     ADD WH-TEMP-80M(WI-HOUR-NDX)      TO SA-TEMP-80M
033600     ADD WH-TEMP-120M(WI-HOUR-NDX)     TO SA-TEMP-120M
033700     ADD WH-WIND-10M(WI-HOUR-NDX)      TO SA-WIND-10M
033800     ADD WH-WIND-80M(WI-HOUR-NDX)      TO SA-WIND-80M
033900     ADD WH-VISIBILITY(WI-HOUR-NDX)    TO SA-VISIBILITY
034000     ADD WH-RAIN(WI-HOUR-NDX)          TO SA-RAIN
034100     ADD WH-SHOWERS(WI-HOUR-NDX)       TO SA-SHOWERS
034200     ADD WH-SNOWFALL(WI-HOUR-NDX)      TO SA-SNOWFALL
034300     .
034400 C210-99.
034500     EXIT.
034600******************************************************************
034700* Aus den 24h-Summen Mittelwerte bilden, umrechnen, runden und
034800* in WO-24H-AGGREGATE ablegen
034900******************************************************************
035000 C220-24H-MITTEL-BILDEN SECTION.
035100 C220-00.
035200     IF WF-24H-ANZAHL = ZERO
035300        INITIALIZE MITTEL-ARBEIT
035400     ELSE
035500        DIVIDE SA-TEMP-2M    BY WF-24H-ANZAHL GIVING MW-TEMP-2M
035600        DIVIDE SA-REL-HUM    BY WF-24H-ANZAHL GIVING MW-REL-HUM
035650                                                    ROUNDED
035700        DIVIDE SA-DEWPOINT   BY WF-24H-ANZAHL GIVING MW-DEWPOINT
035800        DIVIDE SA-APPAR      BY WF-24H-ANZAHL GIVING MW-APPAR
035900        DIVIDE SA-TEMP-80M   BY WF-24H-ANZAHL GIVING MW-TEMP-80M
036000        DIVIDE SA-TEMP-120M  BY WF-24H-ANZAHL GIVING MW-TEMP-120M
036100        DIVIDE SA-WIND-10M   BY WF-24H-ANZAHL GIVING MW-WIND-10M
036200        DIVIDE SA-WIND-80M   BY WF-24H-ANZAHL GIVING MW-WIND-80M
036300        DIVIDE SA-VISIBILITY BY WF-24H-ANZAHL GIVING MW-VISIBILITY
036400     END-IF
036500
036600     MOVE K-CMD-FC TO CNV-LINK-CMD
036700     MOVE MW-TEMP-2M TO CNV-LINK-WERT-IN
036800     CALL "WETCNV0M" USING CNV-LINK-REC
036900     COMPUTE WO-AVG-TEMP-2M-24H ROUNDED = CNV-LINK-WERT-OUT
037000
037100     MOVE MW-REL-HUM TO WO-AVG-REL-HUM-2M-24H
037200
037300     MOVE K-CMD-FC TO CNV-LINK-CMD
037400     MOVE MW-DEWPOINT TO CNV-LINK-WERT-IN
037500     CALL "WETCNV0M" USING CNV-LINK-REC
037600     COMPUTE WO-AVG-DEWPOINT-2M-24H ROUNDED = CNV-LINK-WERT-OUT
037700
037800     MOVE K-CMD-FC TO CNV-LINK-CMD
037900     MOVE MW-APPAR TO CNV-LINK-WERT-IN
038000     CALL "WETCNV0M" USING CNV-LINK-REC
038100     COMPUTE WO-AVG-APPAR-TEMP-24H ROUNDED = CNV-LINK-WERT-OUT
038200
038300     MOVE K-CMD-FC TO CNV-LINK-CMD
038400     MOVE MW-TEMP-80M TO CNV-LINK-WERT-IN
038500     CALL "WETCNV0M" USING CNV-LINK-REC
038600     COMPUTE WO-AVG-TEMP-80M-24H ROUNDED = CNV-LINK-WERT-OUT
038700
038800     MOVE K-CMD-FC TO CNV-LINK-CMD
038900     MOVE MW-TEMP-120M TO CNV-LINK-WERT-IN
039000     CALL "WETCNV0M" USING CNV-LINK-REC
039100     COMPUTE WO-AVG-TEMP-120M-24H ROUNDED = CNV-LINK-WERT-OUT
039200
039300     MOVE K-CMD-KM TO CNV-LINK-CMD
039400     MOVE MW-WIND-10M TO CNV-LINK-WERT-IN
039500     CALL "WETCNV0M" USING CNV-LINK-REC
039600     COMPUTE WO-AVG-WIND-10M-24H ROUNDED = CNV-LINK-WERT-OUT
039700
039800     MOVE K-CMD-KM TO CNV-LINK-CMD
039900     MOVE MW-WIND-80M TO CNV-LINK-WERT-IN
040000     CALL "WETCNV0M" USING CNV-LINK-REC
040100     COMPUTE WO-AVG-WIND-80M-24H ROUNDED = CNV-LINK-WERT-OUT
040200
040300     MOVE K-CMD-FM TO CNV-LINK-CMD
040400     MOVE MW-VISIBILITY TO CNV-LINK-WERT-IN
040500     CALL "WETCNV0M" USING CNV-LINK-REC
040600     COMPUTE WO-AVG-VISIBILITY-24H ROUNDED = CNV-LINK-WERT-OUT
040700
040800     MOVE K-CMD-IM TO CNV-LINK-CMD
040900     MOVE SA-RAIN TO CNV-LINK-WERT-IN
041000     CALL "WETCNV0M" USING CNV-LINK-REC
041100     COMPUTE WO-TOT-RAIN-24H ROUNDED = CNV-LINK-WERT-OUT
041200
041300     MOVE K-CMD-IM TO CNV-LINK-CMD
041400     MOVE SA-SHOWERS TO CNV-LINK-WERT-IN
041500     CALL "WETCNV0M" USING CNV-LINK-REC
041600     COMPUTE WO-TOT-SHOWERS-24H ROUNDED = CNV-LINK-WERT-OUT
041700
041800     MOVE K-CMD-IM TO CNV-LINK-CMD
041900     MOVE SA-SNOWFALL TO CNV-LINK-WERT-IN
042000     CALL "WETCNV0M" USING CNV-LINK-REC
042100     COMPUTE WO-TOT-SNOWFALL-24H ROUNDED = CNV-LINK-WERT-OUT
042200     .
042300 C220-99.
042400     EXIT.
042500******************************************************************
042600* Tagfenster-Aggregate: nur Stunden mit Sonnenauf- <= Zeit <=
042700* Sonnenuntergang, sonst dieselbe Rechnung wie C200/C210/C220
042800******************************************************************
042900 C300-AGGREGAT-TAG SECTION.
043000 C300-00.
043100     INITIALIZE SUMMEN-ARBEIT
043200     MOVE ZERO TO WF-TAG-ANZAHL
043300
043400     PERFORM C310-TAG-STUNDE THRU C310-99
043500             VARYING WI-HOUR-NDX FROM 1 BY 1
043600             UNTIL WI-HOUR-NDX > WI-HOUR-COUNT
043700
043800     PERFORM C320-TAG-MITTEL-BILDEN THRU C320-99
043900     .
044000 C300-99.
044100     EXIT.
044200******************************************************************
044300* Eine Stunde pruefen und, falls im Tagfenster, aufnehmen
044400******************************************************************
044500 C310-TAG-STUNDE SECTION.
044600 C310-00.
044700     IF WH-TIME(WI-HOUR-NDX) >= WI-DAY-SUNRISE
044800        AND WH-TIME(WI-HOUR-NDX) <= WI-DAY-SUNSET
044900        ADD WH-TEMP-2M(WI-HOUR-NDX)     TO SA-TEMP-2M
045000        ADD WH-REL-HUM-2M(WI-HOUR-NDX)  TO SA-REL-HUM
045100        ADD WH-DEWPOINT-2M(WI-HOUR-NDX) TO SA-DEWPOINT
045200        ADD WH-APPAR-TEMP(WI-HOUR-NDX)  TO SA-APPAR
045300        ADD WH-TEMP-80M(WI-HOUR-NDX)    TO SA-TEMP-80M
045400        ADD WH-TEMP-120M(WI-HOUR-NDX)   TO SA-TEMP-120M
045500        ADD WH-WIND-10M(WI-HOUR-NDX)    TO SA-WIND-10M
045600        ADD WH-WIND-80M(WI-HOUR-NDX)    TO SA-WIND-80M
045700        ADD WH-VISIBILITY(WI-HOUR-NDX)  TO SA-VISIBILITY
045800        ADD WH-RAIN(WI-HOUR-NDX)        TO SA-RAIN
045900        ADD WH-SHOWERS(WI-HOUR-NDX)     TO SA-SHOWERS
046000        ADD WH-SNOWFALL(WI-HOUR-NDX)    TO SA-SNOWFALL
046100        ADD 1                           TO WF-TAG-ANZAHL
046200     END-IF
046300     .
046400 C310-99.
046500     EXIT.
046600******************************************************************
046700* Aus den Tagfenster-Summen Mittelwerte bilden, umrechnen, runden
046800* und in WO-TAG-AGGREGATE ablegen -- leeres Fenster liefert Null,
046900* nie eine Division durch Null (Polarnacht-Standorte)
047000******************************************************************
047100 C320-TAG-MITTEL-BILDEN SECTION.
047200 C320-00.
047300     IF WF-TAG-ANZAHL = ZERO
047400        INITIALIZE MITTEL-ARBEIT
047500        MOVE ZERO TO WO-TAG-AGGREGATE
047600        GO TO C320-99
047700     END-IF
047800
047900     DIVIDE SA-TEMP-2M    BY WF-TAG-ANZAHL GIVING MW-TEMP-2M
048000     DIVIDE SA-REL-HUM    BY WF-TAG-ANZAHL GIVING MW-REL-HUM
048050                                                 ROUNDED
048100     DIVIDE SA-DEWPOINT   BY WF-TAG-ANZAHL GIVING MW-DEWPOINT
048200     DIVIDE SA-APPAR      BY WF-TAG-ANZAHL GIVING MW-APPAR
048300     DIVIDE SA-TEMP-80M   BY WF-TAG-ANZAHL GIVING MW-TEMP-80M
048400     DIVIDE SA-TEMP-120M  BY WF-TAG-ANZAHL GIVING MW-TEMP-120M
048500     DIVIDE SA-WIND-10M   BY WF-TAG-ANZAHL GIVING MW-WIND-10M
048600     DIVIDE SA-WIND-80M   BY WF-TAG-ANZAHL GIVING MW-WIND-80M
048700     DIVIDE SA-VISIBILITY BY WF-TAG-ANZAHL GIVING MW-VISIBILITY
048800
048900     MOVE K-CMD-FC TO CNV-LINK-CMD
049000     MOVE MW-TEMP-2M TO CNV-LINK-WERT-IN
049100     CALL "WETCNV0M" USING CNV-LINK-REC
049200     COMPUTE WO-AVG-TEMP-2M-TAG ROUNDED = CNV-LINK-WERT-OUT
049300
049400     MOVE MW-REL-HUM TO WO-AVG-REL-HUM-2M-TAG
049500
049600     MOVE K-CMD-FC TO CNV-LINK-CMD
049700     MOVE MW-DEWPOINT TO CNV-LINK-WERT-IN
049800     CALL "WETCNV0M" USING CNV-LINK-REC
049900     COMPUTE WO-AVG-DEWPOINT-2M-TAG ROUNDED = CNV-LINK-WERT-OUT
050000
050100     MOVE K-CMD-FC TO CNV-LINK-CMD
050200     MOVE MW-APPAR TO CNV-LINK-WERT-IN
050300     CALL "WETCNV0M" USING CNV-LINK-REC
050400     COMPUTE WO-AVG-APPAR-TEMP-TAG ROUNDED = CNV-LINK-WERT-OUT
050500
050600     MOVE K-CMD-FC TO CNV-LINK-CMD
050700     MOVE MW-TEMP-80M TO CNV-LINK-WERT-IN
050800     CALL "WETCNV0M" USING CNV-LINK-REC
050900     COMPUTE WO-AVG-TEMP-80M-TAG ROUNDED = CNV-LINK-WERT-OUT
051000
051100     MOVE K-CMD-FC TO CNV-LINK-CMD
051200     MOVE MW-TEMP-120M TO CNV-LINK-WERT-IN
051300     CALL "WETCNV0M" USING CNV-LINK-REC
051400     COMPUTE WO-AVG-TEMP-120M-TAG ROUNDED = CNV-LINK-WERT-OUT
051500
051600     MOVE K-CMD-KM TO CNV-LINK-CMD
051700     MOVE MW-WIND-10M TO CNV-LINK-WERT-IN
051800     CALL "WETCNV0M" USING CNV-LINK-REC
051900     COMPUTE WO-AVG-WIND-10M-TAG ROUNDED = CNV-LINK-WERT-OUT
052000
052100     MOVE K-CMD-KM TO CNV-LINK-CMD
052200     MOVE MW-WIND-80M TO CNV-LINK-WERT-IN
052300     CALL "WETCNV0M" USING CNV-LINK-REC
052400     COMPUTE WO-AVG-WIND-80M-TAG ROUNDED = CNV-LINK-WERT-OUT
052500
052600     MOVE K-CMD-FM TO CNV-LINK-CMD
052700     MOVE MW-VISIBILITY TO CNV-LINK-WERT-IN
052800     CALL "WETCNV0M" USING CNV-LINK-REC
052900     COMPUTE WO-AVG-VISIBILITY-TAG ROUNDED = CNV-LINK-WERT-OUT
053000
053100     MOVE K-CMD-IM TO CNV-LINK-CMD
053200     MOVE SA-RAIN TO CNV-LINK-WERT-IN
053300     CALL "WETCNV0M" USING CNV-LINK-REC
053400     COMPUTE WO-TOT-RAIN-TAG ROUNDED = CNV-LINK-WERT-OUT
053500
053600     MOVE K-CMD-IM TO CNV-LINK-CMD
053700     MOVE SA-SHOWERS TO CNV-LINK-WERT-IN
053800     CALL "WETCNV0M" USING CNV-LINK-REC
053900     COMPUTE WO-TOT-SHOWERS-TAG ROUNDED = CNV-LINK-WERT-OUT
054000
054100     MOVE K-CMD-IM TO CNV-LINK-CMD
054200     MOVE SA-SNOWFALL TO CNV-LINK-WERT-IN
054300     CALL "WETCNV0M" USING CNV-LINK-REC
054400     COMPUTE WO-TOT-SNOWFALL-TAG ROUNDED = CNV-LINK-WERT-OUT
054500     .
054600 C320-99.
054700     EXIT.
054800******************************************************************
054900* Punktwerte der ersten Stunde der Reihe -- nur Umrechnung,
055000* keine Mittelung
055100******************************************************************
055200 C400-PUNKTWERTE SECTION.
055300 C400-00.
055400     SET WI-HOUR-NDX TO 1
055500
055600     MOVE K-CMD-KM TO CNV-LINK-CMD
055700     MOVE WH-WIND-10M(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
055800     CALL "WETCNV0M" USING CNV-LINK-REC
055900     COMPUTE WO-WIND-10M-MPS ROUNDED = CNV-LINK-WERT-OUT
056000
056100     MOVE K-CMD-KM TO CNV-LINK-CMD
056200     MOVE WH-WIND-80M(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
056300     CALL "WETCNV0M" USING CNV-LINK-REC
056400     COMPUTE WO-WIND-80M-MPS ROUNDED = CNV-LINK-WERT-OUT
056500
056600     MOVE K-CMD-FC TO CNV-LINK-CMD
056700     MOVE WH-TEMP-2M(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
056800     CALL "WETCNV0M" USING CNV-LINK-REC
056900     COMPUTE WO-TEMP-2M-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
057000
057100     MOVE K-CMD-FC TO CNV-LINK-CMD
057200     MOVE WH-APPAR-TEMP(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
057300     CALL "WETCNV0M" USING CNV-LINK-REC
057400     COMPUTE WO-APPAR-TEMP-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
057500
057600     MOVE K-CMD-FC TO CNV-LINK-CMD
057700     MOVE WH-TEMP-80M(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
057800     CALL "WETCNV0M" USING CNV-LINK-REC
057900     COMPUTE WO-TEMP-80M-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
058000
058100     MOVE K-CMD-FC TO CNV-LINK-CMD
058200     MOVE WH-TEMP-120M(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
058300     CALL "WETCNV0M" USING CNV-LINK-REC
058400     COMPUTE WO-TEMP-120M-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
058500
058600     MOVE K-CMD-FC TO CNV-LINK-CMD
058700     MOVE WH-SOIL-TEMP-0CM(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
058800     CALL "WETCNV0M" USING CNV-LINK-REC
058900     COMPUTE WO-SOIL-TEMP-0CM-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
059000
059100     MOVE K-CMD-FC TO CNV-LINK-CMD
059200     MOVE WH-SOIL-TEMP-6CM(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
059300     CALL "WETCNV0M" USING CNV-LINK-REC
059400     COMPUTE WO-SOIL-TEMP-6CM-CELSIUS ROUNDED = CNV-LINK-WERT-OUT
059500
059600     MOVE K-CMD-IM TO CNV-LINK-CMD
059700     MOVE WH-RAIN(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
059800     CALL "WETCNV0M" USING CNV-LINK-REC
059900     COMPUTE WO-RAIN-MM ROUNDED = CNV-LINK-WERT-OUT
060000
060100     MOVE K-CMD-IM TO CNV-LINK-CMD
060200     MOVE WH-SHOWERS(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
060300     CALL "WETCNV0M" USING CNV-LINK-REC
060400     COMPUTE WO-SHOWERS-MM ROUNDED = CNV-LINK-WERT-OUT
060500
060600     MOVE K-CMD-IM TO CNV-LINK-CMD
060700     MOVE WH-SNOWFALL(WI-HOUR-NDX) TO CNV-LINK-WERT-IN
060800     CALL "WETCNV0M" USING CNV-LINK-REC
060900     COMPUTE WO-SNOWFALL-MM ROUNDED = CNV-LINK-WERT-OUT
061000     .
061100 C400-99.
061200     EXIT.
061300******************************************************************
061400* Zeitstempel der Verarbeitung -- altes ACCEPT FROM DATE liefert
061500* nur 2-stelliges Jahr, daher Jahrhundert-Fenster (< 50 = 20xx,
061700* sonst 19xx); siehe Aenderung A.00.06 (Y2K-Taskforce 1998)
061800******************************************************************
061900 C500-ZEITSTEMPEL SECTION.
062000 C500-00.
062100     ACCEPT WO-FETCHED-AT(3:6) FROM DATE
062200     ACCEPT WO-FETCHED-AT(9:6) FROM TIME
062300
062400     IF WO-FETCHED-AT(3:2) < "50"
062500        MOVE "20" TO WO-FETCHED-AT(1:2)
062600     ELSE
062700        MOVE "19" TO WO-FETCHED-AT(1:2)
062800     END-IF
062900     .
063000 C500-99.
063100     EXIT.
063200******************************************************************
063300* ENDE Source-Programm
063400******************************************************************

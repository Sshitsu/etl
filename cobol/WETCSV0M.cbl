000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.       WETCSV0M.
001100 AUTHOR.           K LEHNER.
001200 INSTALLATION.     WETTERDIENST BATCHZENTRUM.
001300 DATE-WRITTEN.     1991-06-03.
001400 DATE-COMPILED.
001500 SECURITY.         NICHT KLASSIFIZIERT.
001600*
001700*****************************************************************
001800* Letzte Aenderung :: 2021-11-30
001900* Letzte Version   :: A.00.05
002000* Kurzbeschreibung :: CsvItemWriter -- schreibt die Detailtabelle
002100*                     des Hauptlaufs (WETDRV0E) als semikolon-
002200*                     getrennte CSV-Datei CSVOUTF, eine Zeile je
002300*                     FINAL-RECORD, mit Kopfzeile.
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-06-03| kl  | Neuerstellung (Ticket ETL-8)
003100*A.00.01|1994-08-29| hb  | Tagfenster-Spalten ergaenzt
003200*A.00.02|1998-12-04| hb  | Jahr-2000: WO-FETCHED-AT ist S9(14)
003300*       |          |     | Vollformat, keine Aenderung noetig
003400*A.00.03|2019-08-20| rh  | Punktwerte-Spalten ergaenzt
003500*A.00.04|2021-01-05| kl  | Kopfzeile an vier Nachkommastellen
003600*       |          |     | angepasst
003700*A.00.05|2021-11-30| kl  | Keine Kuerzung der Detailtabelle mehr
003800*       |          |     | bei WD-DETAIL-ANZAHL = 0 (Ticket
003900*       |          |     | ETL-40, Kopfzeile soll immer stehen)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400*
004500* Wird von WETDRV0E am Laufende mit der kompletten Detailtabelle
004600* gerufen. Schreibt je FINAL-RECORD eine Zeile, keine Dublikaten-
004700* pruefung (die erledigt WETDAT0M), keine Kontrollwechsel --
004800* reiner Flachdump in Ankunftsreihenfolge.
004900*
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT  CSVOUTF     ASSIGN TO "CSVOUTF"
006200                         ORGANIZATION IS LINE SEQUENTIAL
006300                         FILE STATUS  IS FILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*--------------------------------------------------------------------*
006800* Ausgabedatei CSVOUTF -- eine Druckzeile je FINAL-RECORD bzw.
006900* Kopfzeile
007000*--------------------------------------------------------------------*
007100 FD  CSVOUTF
007200     RECORDING MODE IS V
007300     LABEL RECORDS ARE STANDARD.
007400 01          WD-CSV-REC.
007500     05      WD-CSV-TEXT          PIC X(396).
007600     05      FILLER               PIC X(04).
007700*
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-ANZ               PIC S9(04) COMP.
008400     05      FILLER               PIC X(02).
008500*
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL              PIC X(08) VALUE "WETCSV0M".
009100     05      K-CSV-KOPFZEILE.
009200         10  FILLER PIC X(60) VALUE
009300             "latitude;longitude;date;sunrise_iso;sunset_iso;dayli".
009400         10  FILLER PIC X(60) VALUE
009500             "ght_hours;avg_temperature_2m_24h;avg_relative_humidi".
009600         10  FILLER PIC X(60) VALUE
009700             "ty_2m_24h;avg_dew_point_2m_24h;avg_apparent_temperat".
009800         10  FILLER PIC X(60) VALUE
009900             "ure_24h;avg_temperature_80m_24h;avg_temperature_120m".
010000         10  FILLER PIC X(60) VALUE
010100             "_24h;avg_wind_speed_10m_24h;avg_wind_speed_80m_24h;a".
010200         10  FILLER PIC X(60) VALUE
010300             "vg_visibility_24h;total_rain_24h;total_showers_24h;t".
010400         10  FILLER PIC X(60) VALUE
010500             "otal_snowfall_24h;avg_temperature_2m_daylight;avg_re".
010600         10  FILLER PIC X(60) VALUE
010700             "lative_humidity_2m_daylight;avg_dew_point_2m_daylig".
010800         10  FILLER PIC X(60) VALUE
010900             "ht;avg_apparent_temperature_daylight;avg_temperatur".
011000         10  FILLER PIC X(60) VALUE
011100             "e_80m_daylight;avg_temperature_120m_daylight;avg_wi".
011200         10  FILLER PIC X(60) VALUE
011300             "nd_speed_10m_daylight;avg_wind_speed_80m_daylight;a".
011400         10  FILLER PIC X(60) VALUE
011500             "vg_visibility_daylight;total_rain_daylight;total_sh".
011600         10  FILLER PIC X(60) VALUE
011700             "owers_daylight;total_snowfall_daylight;wind_speed_1".
011800         10  FILLER PIC X(60) VALUE
011900             "0m;wind_speed_80m;temperature_2m;apparent_temperatu".
012000         10  FILLER PIC X(60) VALUE
012100             "re;temperature_80m;temperature_120m;soil_temperatur".
012200         10  FILLER PIC X(60) VALUE
012300             "e_0cm;soil_temperature_6cm;rain;showers;snowfall;fe".
012400         10  FILLER PIC X(36) VALUE
012500             "tched_at".
012600*
012700*--------------------------------------------------------------------*
012800* Konditionale Felder
012900*--------------------------------------------------------------------*
013000 01          SCHALTER.
013100     05      FILE-STATUS          PIC X(02).
013200         88  FILE-OK                          VALUE "00".
013300         88  FILE-NOK                         VALUE "01" THRU "99".
013400     05      PRG-STATUS           PIC 9       VALUE ZERO.
013500         88  PRG-OK                           VALUE ZERO.
013600         88  PRG-ABBRUCH                      VALUE 1.
013700     05      FILLER               PIC X(03).
013800*
013900*--------------------------------------------------------------------*
014000* Aufbaufeld fuer die Ausgabezeile, wird per STRING gefuellt und
014100* dann nach WD-CSV-TEXT verschoben
014200*--------------------------------------------------------------------*
014300 01          WC-ZEILE-ARBEIT.
014400     05      WC-ZEILE-TEXT        PIC X(396).
014500 01          WC-ZEILE-ANZEIGE REDEFINES WC-ZEILE-ARBEIT.
014600     05      WC-A-ZEILE           OCCURS 396 TIMES PIC X.
014700*
014800*--------------------------------------------------------------------*
014900* Editierfelder fuer Zahl -> Text, Praefix WC -- WC-EDIT-3V4 fuer
014950* die S9(03)V9(04)-Aggregat-/Punktfelder, WC-EDIT-5V4 fuer die
014970* breiteren S9(05)V9(04)-Felder (Sicht/Regen/Schauer/Schnee), damit
014980* keines der beiden ueber seine tatsaechliche Breite hinaus fuehrende
014990* Leerstellen in die CSV-Zeile schreibt
015000*--------------------------------------------------------------------*
015100 01          WC-EDIT-FELDER.
015200     05      WC-EDIT-3V6          PIC -9(3).9(6).
015300     05      WC-EDIT-10           PIC -9(10).
015400     05      WC-EDIT-3            PIC -9(3).
015450     05      WC-EDIT-3V4          PIC -9(3).9(4).
015500     05      WC-EDIT-5V4          PIC -9(5).9(4).
015600     05      FILLER               PIC X(04).
015700 01          WC-EDIT-ANZEIGE REDEFINES WC-EDIT-FELDER.
015800     05      WC-A-EDIT            PIC X(33).
015900*
016000*--------------------------------------------------------------------*
016100* Datumsfeld WO-DATE numerisch zerlegt, fuer ISO-Ausgabe
016200* JJJJ-MM-TT
016300*--------------------------------------------------------------------*
016400 01          WC-DATUM-FELD        PIC 9(08).
016500 01          WC-DATUM-ANZEIGE REDEFINES WC-DATUM-FELD.
016600     05      WC-D-JAHR            PIC 9(04).
016700     05      WC-D-MONAT           PIC 9(02).
016800     05      WC-D-TAG             PIC 9(02).
016900*
017000*--------------------------------------------------------------------*
017100* Zeitstempelfeld WO-FETCHED-AT numerisch zerlegt, fuer ISO-
017200* Ausgabe JJJJ-MM-TTTHH:MI:SS
017300*--------------------------------------------------------------------*
017400 01          WC-ZEITST-FELD       PIC 9(14).
017500 01          WC-ZEITST-ANZEIGE REDEFINES WC-ZEITST-FELD.
017600     05      WC-T-JAHR            PIC 9(04).
017700     05      WC-T-MONAT           PIC 9(02).
017800     05      WC-T-TAG             PIC 9(02).
017900     05      WC-T-STD             PIC 9(02).
018000     05      WC-T-MIN             PIC 9(02).
018100     05      WC-T-SEK             PIC 9(02).
018200*
018300     COPY    WETOUT0C.
018400*
018500 LINKAGE SECTION.
018600*--------------------------------------------------------------------*
018700* Uebergabe aus Anrufer (WETDRV0E), identisch aufgebaut
018800*--------------------------------------------------------------------*
018900 01          WD-DETAIL-TABELLE.
019000     05      WD-DETAIL-ANZAHL     PIC S9(04) COMP.
019100     05      WD-DETAIL-EINTRAG    PIC X(334)
019200                 OCCURS 2000 TIMES
019300                 INDEXED BY WD-DETAIL-NDX.
019400*
019500 PROCEDURE DIVISION USING WD-DETAIL-TABELLE.
019600******************************************************************
019700* Steuerungs-Section
019800******************************************************************
019900 A100-STEUERUNG SECTION.
020000 A100-00.
020100     PERFORM B000-VORLAUF THRU B000-99
020110
020200     IF  PRG-ABBRUCH
020300         CONTINUE
020400     ELSE
020500         PERFORM B100-VERARBEITUNG THRU B100-99
020600                 VARYING WD-DETAIL-NDX FROM 1 BY 1
020700                 UNTIL   WD-DETAIL-NDX > WD-DETAIL-ANZAHL
020800     END-IF
020810
020900     PERFORM B090-ENDE THRU B090-99
021000     EXIT PROGRAM
021100     .
021200 A100-99.
021300     EXIT.
021400******************************************************************
021500* Vorlauf: Datei oeffnen, Kopfzeile schreiben
021600******************************************************************
021700 B000-VORLAUF SECTION.
021800 B000-00.
021900     OPEN OUTPUT CSVOUTF
022000     IF  FILE-NOK
022100         DISPLAY K-MODUL " OPEN CSVOUTF FEHLER " FILE-STATUS
022200         SET PRG-ABBRUCH TO TRUE
022300         EXIT SECTION
022400     END-IF
022410
022500     MOVE K-CSV-KOPFZEILE TO WD-CSV-TEXT
022600     WRITE WD-CSV-REC
022700     .
022800 B000-99.
022900     EXIT.
023000******************************************************************
023100* Verarbeitung: je Tabelleneintrag eine Zeile aufbauen und
023200* schreiben
023300******************************************************************
023400 B100-VERARBEITUNG SECTION.
023500 B100-00.
023600     MOVE WD-DETAIL-EINTRAG(WD-DETAIL-NDX) TO WO-FINAL-RECORD
023610
023700     PERFORM C100-ZEILE-AUFBAUEN THRU C100-99
023710
023800     MOVE WC-ZEILE-TEXT TO WD-CSV-TEXT
023900     WRITE WD-CSV-REC
024000     .
024100 B100-99.
024200     EXIT.
024300******************************************************************
024400* Ende: Datei schliessen
024500******************************************************************
024600 B090-ENDE SECTION.
024700 B090-00.
024800     IF  PRG-ABBRUCH
024900         CONTINUE
025000     ELSE
025100         CLOSE CSVOUTF
025200     END-IF
025300     .
025400 B090-99.
025500     EXIT.
025600******************************************************************
025700* Eine CSV-Zeile aus WO-FINAL-RECORD aufbauen
025800******************************************************************
025900 C100-ZEILE-AUFBAUEN SECTION.
026000 C100-00.
026100     MOVE SPACES TO WC-ZEILE-ARBEIT
026110
026200     MOVE WO-DATE         TO WC-DATUM-FELD
026300     MOVE WO-FETCHED-AT   TO WC-ZEITST-FELD
026400     MOVE WO-LATITUDE     TO WC-EDIT-3V6
026410
026500     STRING  WC-EDIT-3V6        DELIMITED BY SIZE
026600             ";"                DELIMITED BY SIZE
026700         INTO WC-ZEILE-TEXT
026800     MOVE WO-LONGITUDE    TO WC-EDIT-3V6
026900     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
027000             WC-EDIT-3V6        DELIMITED BY SIZE
027100             ";"                DELIMITED BY SIZE
027200         INTO WC-ZEILE-TEXT
027300     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
027400             WC-D-JAHR          DELIMITED BY SIZE
027500             "-"                DELIMITED BY SIZE
027600             WC-D-MONAT         DELIMITED BY SIZE
027700             "-"                DELIMITED BY SIZE
027800             WC-D-TAG           DELIMITED BY SIZE
027900             ";"                DELIMITED BY SIZE
028000         INTO WC-ZEILE-TEXT
028100     MOVE WO-SUNRISE-ISO  TO WC-EDIT-10
028200     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
028300             WC-EDIT-10         DELIMITED BY SIZE
028400             ";"                DELIMITED BY SIZE
028500         INTO WC-ZEILE-TEXT
028600     MOVE WO-SUNSET-ISO   TO WC-EDIT-10
028700     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
028800             WC-EDIT-10         DELIMITED BY SIZE
028900             ";"                DELIMITED BY SIZE
029000         INTO WC-ZEILE-TEXT
029100     MOVE WO-DAYLIGHT-HOURS TO WC-EDIT-3
029200     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
029300             WC-EDIT-3          DELIMITED BY SIZE
029400             ";"                DELIMITED BY SIZE
029500         INTO WC-ZEILE-TEXT
029510
029600     PERFORM C110-AGGREGAT-24H-ANHAENGEN THRU C110-99
029610
029800     PERFORM C120-AGGREGAT-TAG-ANHAENGEN THRU C120-99
029810
030000     PERFORM C130-PUNKTWERTE-ANHAENGEN THRU C130-99
030010
030200     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
030300             WC-T-JAHR          DELIMITED BY SIZE
030400             "-"                DELIMITED BY SIZE
030500             WC-T-MONAT         DELIMITED BY SIZE
030600             "-"                DELIMITED BY SIZE
030700             WC-T-TAG           DELIMITED BY SIZE
030800             "T"                DELIMITED BY SIZE
030900             WC-T-STD           DELIMITED BY SIZE
031000             ":"                DELIMITED BY SIZE
031100             WC-T-MIN           DELIMITED BY SIZE
031200             ":"                DELIMITED BY SIZE
031300             WC-T-SEK           DELIMITED BY SIZE
031400         INTO WC-ZEILE-TEXT
031500     .
031600 C100-99.
031700     EXIT.
031800******************************************************************
031900* Die zwoelf 24-Stunden-Aggregate anhaengen -- Felder sind nicht
032000* gleich breit (S9(03)V9(04)/S9(05)V9(04) gemischt), deshalb
032050* einzeln und namentlich angesprochen statt per Indexrechnung
032100******************************************************************
032200 C110-AGGREGAT-24H-ANHAENGEN SECTION.
032300 C110-00.
032310     MOVE WO-AVG-TEMP-2M-24H      TO WC-EDIT-3V4
032320     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032330     MOVE WO-AVG-REL-HUM-2M-24H   TO WC-EDIT-3V4
032340     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032350     MOVE WO-AVG-DEWPOINT-2M-24H  TO WC-EDIT-3V4
032360     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032370     MOVE WO-AVG-APPAR-TEMP-24H   TO WC-EDIT-3V4
032380     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032390     MOVE WO-AVG-TEMP-80M-24H     TO WC-EDIT-3V4
032400     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032410     MOVE WO-AVG-TEMP-120M-24H    TO WC-EDIT-3V4
032420     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032430     MOVE WO-AVG-WIND-10M-24H     TO WC-EDIT-3V4
032440     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032450     MOVE WO-AVG-WIND-80M-24H     TO WC-EDIT-3V4
032460     PERFORM C145-FELD-ANHAENGEN THRU C145-99
032470     MOVE WO-AVG-VISIBILITY-24H   TO WC-EDIT-5V4
032480     PERFORM C140-FELD-ANHAENGEN THRU C140-99
032490     MOVE WO-TOT-RAIN-24H         TO WC-EDIT-5V4
032500     PERFORM C140-FELD-ANHAENGEN THRU C140-99
032510     MOVE WO-TOT-SHOWERS-24H      TO WC-EDIT-5V4
032520     PERFORM C140-FELD-ANHAENGEN THRU C140-99
032530     MOVE WO-TOT-SNOWFALL-24H     TO WC-EDIT-5V4
032540     PERFORM C140-FELD-ANHAENGEN THRU C140-99
032900     .
033000 C110-99.
033100     EXIT.
033200******************************************************************
033300* Die zwoelf Tagfenster-Aggregate anhaengen
033400******************************************************************
033500 C120-AGGREGAT-TAG-ANHAENGEN SECTION.
033600 C120-00.
033610     MOVE WO-AVG-TEMP-2M-TAG      TO WC-EDIT-3V4
033620     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033630     MOVE WO-AVG-REL-HUM-2M-TAG   TO WC-EDIT-3V4
033640     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033650     MOVE WO-AVG-DEWPOINT-2M-TAG  TO WC-EDIT-3V4
033660     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033670     MOVE WO-AVG-APPAR-TEMP-TAG   TO WC-EDIT-3V4
033680     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033690     MOVE WO-AVG-TEMP-80M-TAG     TO WC-EDIT-3V4
033700     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033710     MOVE WO-AVG-TEMP-120M-TAG    TO WC-EDIT-3V4
033720     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033730     MOVE WO-AVG-WIND-10M-TAG     TO WC-EDIT-3V4
033740     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033750     MOVE WO-AVG-WIND-80M-TAG     TO WC-EDIT-3V4
033760     PERFORM C145-FELD-ANHAENGEN THRU C145-99
033770     MOVE WO-AVG-VISIBILITY-TAG   TO WC-EDIT-5V4
033780     PERFORM C140-FELD-ANHAENGEN THRU C140-99
033790     MOVE WO-TOT-RAIN-TAG         TO WC-EDIT-5V4
033800     PERFORM C140-FELD-ANHAENGEN THRU C140-99
033810     MOVE WO-TOT-SHOWERS-TAG      TO WC-EDIT-5V4
033820     PERFORM C140-FELD-ANHAENGEN THRU C140-99
033830     MOVE WO-TOT-SNOWFALL-TAG     TO WC-EDIT-5V4
033840     PERFORM C140-FELD-ANHAENGEN THRU C140-99
034200     .
034300 C120-99.
034400     EXIT.
034500******************************************************************
034600* Die elf Punktwerte anhaengen
034700******************************************************************
034800 C130-PUNKTWERTE-ANHAENGEN SECTION.
034900 C130-00.
034910     MOVE WO-WIND-10M-MPS          TO WC-EDIT-3V4
034920     PERFORM C145-FELD-ANHAENGEN THRU C145-99
034930     MOVE WO-WIND-80M-MPS          TO WC-EDIT-3V4
034940     PERFORM C145-FELD-ANHAENGEN THRU C145-99
034950     MOVE WO-TEMP-2M-CELSIUS       TO WC-EDIT-3V4
034960     PERFORM C145-FELD-ANHAENGEN THRU C145-99
034970     MOVE WO-APPAR-TEMP-CELSIUS    TO WC-EDIT-3V4
034980     PERFORM C145-FELD-ANHAENGEN THRU C145-99
034990     MOVE WO-TEMP-80M-CELSIUS      TO WC-EDIT-3V4
035000     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035010     MOVE WO-TEMP-120M-CELSIUS     TO WC-EDIT-3V4
035020     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035030     MOVE WO-SOIL-TEMP-0CM-CELSIUS TO WC-EDIT-3V4
035040     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035050     MOVE WO-SOIL-TEMP-6CM-CELSIUS TO WC-EDIT-3V4
035060     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035070     MOVE WO-RAIN-MM               TO WC-EDIT-3V4
035080     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035090     MOVE WO-SHOWERS-MM            TO WC-EDIT-3V4
035100     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035110     MOVE WO-SNOWFALL-MM           TO WC-EDIT-3V4
035120     PERFORM C145-FELD-ANHAENGEN THRU C145-99
035400     .
035500 C130-99.
035600     EXIT.
035700******************************************************************
035710* Gemeinsame Anhaenge-Routine fuer WC-EDIT-5V4 + Trennzeichen
035720******************************************************************
035730 C140-FELD-ANHAENGEN SECTION.
035740 C140-00.
035750     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
035760             WC-EDIT-5V4        DELIMITED BY SIZE
035770             ";"                DELIMITED BY SIZE
035780         INTO WC-ZEILE-TEXT
035790     .
035800 C140-99.
035810     EXIT.
035820******************************************************************
035830* Gemeinsame Anhaenge-Routine fuer WC-EDIT-3V4 + Trennzeichen --
035840* eigene, schmalere Editierfeld-Sicht, damit Feldwerte im Format
035850* S9(03)V9(04) nicht mit fuehrenden Leerstellen in die CSV-Zeile
035860* geschrieben werden (siehe WC-EDIT-FELDER)
035870******************************************************************
035880 C145-FELD-ANHAENGEN SECTION.
035890 C145-00.
035900     STRING  WC-ZEILE-TEXT      DELIMITED BY "  "
035910             WC-EDIT-3V4        DELIMITED BY SIZE
035920             ";"                DELIMITED BY SIZE
035930         INTO WC-ZEILE-TEXT
035940     .
035950 C145-99.
035960     EXIT.
035970******************************************************************
035980* ENDE Source-Programm
035990******************************************************************

000100******************************************************************
000200* Copybook     :: WSYS022C
000300* Benutzt von  :: alle Programme dieses Laufs (Standard-COPY)
000400* Kurzbeschreibung :: allgemeines Fehlerprotokoll-Satzbild, wird
000500*                     unveraendert von der Systembibliothek
000600*                     =MSGLIB uebernommen und per CALL "WSYS022"
000700*                     an das zentrale Fehlerprotokoll uebergeben.
000800*                     Enthaelt keine fachliche Logik dieses Laufs.
000900*
001000* Aenderungen:
001100*-------|----------|-----|---------------------------------------*
001200*G.00.00|2011-04-02| hb  | Neuerstellung (Systembibliothek)
001300*G.00.01|1998-11-30| hb  | Jahr-2000-Erweiterung MDNR/TSNR auf
001400*       |          |     | COMP-Felder, vorher DISPLAY
001500******************************************************************
001600*
001700 01          GEN-ERROR.
001800     05      ERR-STAT             PIC 9(01) VALUE ZERO.
001900         88  ERR-STAT-OK                  VALUE ZERO.
002000         88  ERR-STAT-NOK                 VALUE 1.
002100     05      MDNR                 PIC S9(09) COMP VALUE ZERO.
002200     05      TSNR                 PIC S9(09) COMP VALUE ZERO.
002300     05      MODUL-NAME           PIC X(08) VALUE SPACES.
002400     05      ERROR-KZ             PIC X(02) VALUE SPACES.
002500     05      FILLER               PIC X(05).
002600******************************************************************
